000100      ******************************************************************
000200      * PROGRAM-ID. VER24HS                                           *
000300      * AUTHOR.     R. CANTERO                                        *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 1994-05-02                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * SUBPROGRAMA LLAMADO POR LOS MOTORES DE DEVOLUCION (PDBDEV Y   *
001000      * PDBREV) PARA VALIDAR LA FECHA-HORA DE CREACION DE UNA         *
001100      * TRANSACCION ORIGINAL Y DETERMINAR SI TODAVIA ESTA DENTRO DE   *
001200      * LA VENTANA DE 24 HORAS QUE ARCBANK OTORGA PARA SOLICITAR UNA  *
001300      * DEVOLUCION O REVERSO.  NACIO COMO UN SIMPLE VALIDADOR DE      *
001400      * FECHAS DE TRANSACCION (BISIESTO/DIAS POR MES) Y SE AMPLIO     *
001500      * PARA CALCULAR LAS HORAS TRANSCURRIDAS.                       *
001600      ******************************************************************
001700      * HISTORIAL DE CAMBIOS.                                         *
001800      *   94/05/02  LTRON   VERSION ORIGINAL (VERFECH) - VALIDAR      *
001900      *                     FECHA DE TRANSACCION DE ENTRADA          *
002000      *   96/08/11  LTRON   CORREGIDO CALCULO DE AGNO BISIESTO        *
002100      *                     (DIVISION POR 400 MAL ANIDADA)           *
002200      *   98/12/28  RCANT   Y2K - RANGO DE ANIOS VALIDOS 1900-2079    *
002300      *   03/10/14  MGOMEZ  RENOMBRADO VER24HS; AGREGADA VENTANA DE   *
002400      *                     24 HORAS PARA EL SWITCH INTERBANCARIO    *
002500      *                     (TICKET ARCB-1187)                       *
002600      *   04/02/09  MGOMEZ  CALCULO DE HORAS TRANSCURRIDAS POR TABLA  *
002700      *                     ACUMULADA DE DIAS DEL MES (TICKET 1240)  *
002800      *   07/11/01  JPEREZ  LN-DENTRO-24H ACEPTA HASTA 24H00 EXACTAS; *
002900      *                     SOLO RECHAZA SI SE SUPERA ESE LIMITE      *
003000      ******************************************************************
003100       IDENTIFICATION DIVISION.
003200       PROGRAM-ID. VER24HS.
003300       AUTHOR. R. CANTERO.
003400       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
003500       DATE-WRITTEN. 1994-05-02.
003600       DATE-COMPILED.
003700       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       DATA DIVISION.
004500       WORKING-STORAGE SECTION.
004600
004700      * VARIABLES DE TRABAJO PARA EL CALCULO DE BISIESTO.
004800       77 WS-AUX                  PIC 9(5) USAGE COMP.
004900       77 WS-RESTO                PIC 9(5)V99.
005000       77 WS-BISIESTO             PIC X.
005100          88 WS-ES-BISIESTO       VALUE 'S'.
005200
005300      * TABLA DE DIAS ACUMULADOS HASTA EL INICIO DE CADA MES
005400      * (SE AJUSTA A 29 EN FEBRERO CUANDO EL ANIO ES BISIESTO).
005500       01 WS-DIAS-ACUM-TABLA VALUE '000031059090120151181212243273304334'.
005600          05 WS-DIAS-ACUM OCCURS 12 TIMES PIC 9(3).
005650          05 FILLER               PIC X(01).
005700
005800       77 WS-DIANUM-ORIGEN        PIC 9(7) USAGE COMP.
005900       77 WS-DIANUM-ACTUAL        PIC 9(7) USAGE COMP.
006000       77 WS-DIF-DIAS             PIC S9(7) USAGE COMP.
006100       77 WS-DIF-HORAS            PIC S9(9) USAGE COMP.
006200       77 WS-ANIOS-DESDE-1900     PIC 9(4) USAGE COMP.
006300
006400      * VISTA ALTERNATIVA DE LA TABLA DE DIAS ACUMULADOS, USADA
006500      * SOLO PARA VOLCAR LA TABLA EN UN DISPLAY DE DIAGNOSTICO.
006600       01 WS-DIAS-ACUM-TXT REDEFINES WS-DIAS-ACUM-TABLA PIC X(36).
006700
006800       LINKAGE SECTION.
006900       01 LN-FECHA-ORIGEN.
007000          05 LN-FO-ANIO           PIC 9(4).
007100          05 LN-FO-MES            PIC 9(2).
007200          05 LN-FO-DIA            PIC 9(2).
007300          05 LN-FO-HORA           PIC 9(2).
007400          05 LN-FO-MINUTO         PIC 9(2).
007450          05 LN-FO-SEGUNDO        PIC 9(2).
007480          05 FILLER               PIC X(01).

007510      * VISTA PLANA DE LA FECHA DE ORIGEN PARA EL DISPLAY DE
007520      * DIAGNOSTICO CUANDO EL RESULTADO DA FUERA DE LAS 24 HS.
007530       01 LN-FECHA-ORIGEN-TXT REDEFINES LN-FECHA-ORIGEN PIC X(12).
007600
007700       01 LN-FECHA-ACTUAL.
007800          05 LN-FA-ANIO           PIC 9(4).
007900          05 LN-FA-MES            PIC 9(2).
008000          05 LN-FA-DIA            PIC 9(2).
008100          05 LN-FA-HORA           PIC 9(2).
008200          05 LN-FA-MINUTO         PIC 9(2).
008250          05 LN-FA-SEGUNDO        PIC 9(2).
008280          05 FILLER               PIC X(01).

008310      * VISTA PLANA DE LA FECHA ACTUAL PARA EL MISMO DISPLAY DE
008320      * DIAGNOSTICO.
008330       01 LN-FECHA-ACTUAL-TXT REDEFINES LN-FECHA-ACTUAL PIC X(12).
008400
008500       01 LN-RESULTADO.
008600          05 LN-VALIDAR           PIC X.
008700             88 LN-VALIDAR-S      VALUE 'S'.
008800             88 LN-VALIDAR-N      VALUE 'N'.
008900          05 LN-DENTRO-24H        PIC X.
009000             88 LN-DENTRO-24H-S   VALUE 'S'.
009100             88 LN-DENTRO-24H-N   VALUE 'N'.
009150          05 FILLER               PIC X(01).
009200
009300       PROCEDURE DIVISION USING LN-FECHA-ORIGEN, LN-FECHA-ACTUAL,
009400                                LN-RESULTADO.
009500
009600       0100-VALIDAR-Y-CALCULAR.
009700           MOVE 'S' TO LN-VALIDAR
009800           MOVE 'N' TO LN-DENTRO-24H
009900           PERFORM 0200-VALIDAR-FECHA-ORIGEN
010000           IF LN-VALIDAR-S
010100              PERFORM 0500-CALCULAR-DIANUM-ORIGEN
010200              PERFORM 0600-CALCULAR-DIANUM-ACTUAL
010300              PERFORM 0700-CALCULAR-DIFERENCIA
010400           END-IF
010500           PERFORM 0900-RETORNAR-PROGRAMA.
010600
010700      ******************************************************************
010800      * VALIDAMOS QUE LA FECHA DE ORIGEN SEA UN CALENDARIO POSIBLE,    *
010900      * TAL COMO LO HACIA EL VERFECH ORIGINAL.                        *
011000      ******************************************************************
011100       0200-VALIDAR-FECHA-ORIGEN.
011200           IF LN-FO-ANIO >= 1900 AND LN-FO-ANIO <= 2079
011300              PERFORM 0300-VALIDAR-BISIESTO
011400              PERFORM 0400-VALIDAR-MES-DIA
011500           ELSE
011600              MOVE 'N' TO LN-VALIDAR
011700           END-IF.
011800
011900       0300-VALIDAR-BISIESTO.
012000           DIVIDE LN-FO-ANIO BY 4 GIVING WS-AUX REMAINDER WS-RESTO
012100           IF WS-RESTO = 0
012200              DIVIDE LN-FO-ANIO BY 100 GIVING WS-AUX REMAINDER WS-RESTO
012300              IF WS-RESTO = 0
012400                 DIVIDE LN-FO-ANIO BY 400 GIVING WS-AUX
012500                                         REMAINDER WS-RESTO
012600                 IF WS-RESTO = 0
012700                    MOVE 'S' TO WS-BISIESTO
012800                 ELSE
012900                    MOVE 'N' TO WS-BISIESTO
013000                 END-IF
013100              ELSE
013200                 MOVE 'S' TO WS-BISIESTO
013300              END-IF
013400           ELSE
013500              MOVE 'N' TO WS-BISIESTO
013600           END-IF.
013700
013800       0400-VALIDAR-MES-DIA.
013900           IF LN-FO-MES < 1 OR LN-FO-MES > 12
014000              MOVE 'N' TO LN-VALIDAR
014100           ELSE
014200              IF LN-FO-MES = 2 AND WS-ES-BISIESTO
014300                 IF LN-FO-DIA < 1 OR LN-FO-DIA > 29
014400                    MOVE 'N' TO LN-VALIDAR
014500                 END-IF
014600              ELSE
014700                 IF LN-FO-MES = 2
014800                    IF LN-FO-DIA < 1 OR LN-FO-DIA > 28
014900                       MOVE 'N' TO LN-VALIDAR
015000                    END-IF
015100                 END-IF
015200              END-IF
015300           END-IF.
015400
015500      ******************************************************************
015600      * CONVERTIMOS AMBAS FECHAS A UN NUMERO DE DIA APROXIMADO         *
015700      * (ANIOS DESDE 1900 POR 365 MAS DIA JULIANO DEL ANIO) PARA       *
015800      * PODER RESTARLAS Y OBTENER LA DIFERENCIA EN HORAS.              *
015900      ******************************************************************
016000       0500-CALCULAR-DIANUM-ORIGEN.
016100           SUBTRACT 1900 FROM LN-FO-ANIO GIVING WS-ANIOS-DESDE-1900
016200           COMPUTE WS-DIANUM-ORIGEN =
016300                 (WS-ANIOS-DESDE-1900 * 365)
016400                 + WS-DIAS-ACUM (LN-FO-MES) + LN-FO-DIA.
016500
016600       0600-CALCULAR-DIANUM-ACTUAL.
016700           SUBTRACT 1900 FROM LN-FA-ANIO GIVING WS-ANIOS-DESDE-1900
016800           COMPUTE WS-DIANUM-ACTUAL =
016900                 (WS-ANIOS-DESDE-1900 * 365)
017000                 + WS-DIAS-ACUM (LN-FA-MES) + LN-FA-DIA.
017100
017200       0700-CALCULAR-DIFERENCIA.
017300           SUBTRACT WS-DIANUM-ORIGEN FROM WS-DIANUM-ACTUAL
017400                                     GIVING WS-DIF-DIAS
017500           COMPUTE WS-DIF-HORAS ROUNDED =
017600                 (WS-DIF-DIAS * 24)
017700                 + (LN-FA-HORA - LN-FO-HORA)
017800                 + ((LN-FA-MINUTO - LN-FO-MINUTO) / 60)
017900           IF WS-DIF-HORAS <= 24
018000              MOVE 'S' TO LN-DENTRO-24H
018100           ELSE
018200              MOVE 'N' TO LN-DENTRO-24H
018300           END-IF.
018400
018500       0900-RETORNAR-PROGRAMA.
018600           EXIT PROGRAM.
