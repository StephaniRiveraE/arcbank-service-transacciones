000100      ******************************************************************
000200      * PROGRAM-ID. PISOMAP                                           *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-10-02                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * TRADUCE UN CODIGO DE MOTIVO DE RECHAZO/DEVOLUCION INTERNO O   *
001000      * DE NEGOCIO AL CODIGO DE 4 CARACTERES DEL VOCABULARIO ISO      *
001100      * 20022 QUE ENTIENDE EL SWITCH INTERBANCARIO.  TABLA FIJA,      *
001200      * USADA POR PSWTTRN, PSWTREV Y PDBREV.                          *
001300      ******************************************************************
001400      * HISTORIAL DE CAMBIOS.                                         *
001500      *   03/10/02  MGOMEZ  VERSION ORIGINAL - 6 CODIGOS DE MOTIVO    *
001600      *   04/03/18  MGOMEZ  AGREGADO DUPLICADO/AM05/MD01              *
001700      *   05/09/07  JPEREZ  AGREGADO FRAUDE/FRAD/FR01                 *
001800      *   07/02/14  JPEREZ  AGREGADO CUST/CLIENTE                     *
001900      *   09/06/30  LROJAS  CODIGO DE 4 CARACTERES NO RECONOCIDO SE   *
002000      *                     DEVUELVE TAL CUAL (PASO DE SWITCH NUEVO)  *
002100      *   11/04/05  LROJAS  NULO/VACIO DEVUELVE MS03 POR DEFECTO      *
002200      ******************************************************************
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. PISOMAP.
002500       AUTHOR. M. GOMEZ.
002600       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
002700       DATE-WRITTEN. 2003-10-02.
002800       DATE-COMPILED.
002900       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500
003600       DATA DIVISION.
003700       WORKING-STORAGE SECTION.
003800
003900       77 WS-CODIGO-MAYUS         PIC X(20).
004000       77 WS-LONGITUD-CODIGO      PIC S9(4) USAGE COMP.
004100
004200      * VISTA DE LA ENTRADA COMO UN POSIBLE CODIGO ISO DE 4 DE LARGO,
004300      * USADA CUANDO NO HUBO COINCIDENCIA EN LA TABLA DE ALIAS.
004400       01 WS-CODIGO-COMO-ISO REDEFINES WS-CODIGO-MAYUS.
004500          05 WS-ISO-4                PIC X(04).
004600          05 FILLER                  PIC X(16).
004700
004800       LINKAGE SECTION.
004900       01 LN-CODIGO-INTERNO       PIC X(20).

004910      * VISTA DEL CODIGO INTERNO RECIBIDO COMO UN POSIBLE ISO DE 4,
004920      * PARA COMPARAR CONTRA LN-CODIGO-ISO SIN TOCAR EL ORIGINAL.
004930       01 LN-CODIGO-INTERNO-R REDEFINES LN-CODIGO-INTERNO.
004940          05 LN-CI-ISO-4             PIC X(04).
004950          05 FILLER                  PIC X(16).

005000       01 LN-CODIGO-ISO           PIC X(04).

005010      * VISTA POR BYTE DEL CODIGO ISO DE SALIDA, USADA PARA
005020      * VALIDARLO ANTES DE DEVOLVERLO AL LLAMADOR.
005030       01 LN-CODIGO-ISO-R REDEFINES LN-CODIGO-ISO.
005040          05 LN-CI-POS OCCURS 4 TIMES PIC X.
005100
005200       PROCEDURE DIVISION USING LN-CODIGO-INTERNO, LN-CODIGO-ISO.
005300
005400       0100-TRADUCIR-CODIGO.
005500           MOVE LN-CODIGO-INTERNO TO WS-CODIGO-MAYUS
005600           INSPECT WS-CODIGO-MAYUS CONVERTING
005700                'abcdefghijklmnopqrstuvwxyz' TO
005800                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005900           IF WS-CODIGO-MAYUS = SPACES
006000              MOVE 'MS03' TO LN-CODIGO-ISO
006100           ELSE
006200              PERFORM 0200-BUSCAR-EN-TABLA
006300           END-IF
006400           PERFORM 0900-RETORNAR-PROGRAMA.
006500
006600      ******************************************************************
006700      * TABLA FIJA DE ALIAS INTERNOS/DE NEGOCIO A CODIGO ISO 20022.    *
006800      * SI NINGUN ALIAS COINCIDE PERO EL CODIGO YA VIENE EN FORMATO    *
006900      * ISO DE 4 POSICIONES ALFANUMERICAS, SE DEVUELVE SIN CAMBIOS.   *
007000      * SI NO HAY NINGUNA COINCIDENCIA, EL VALOR POR DEFECTO ES MS03  *
007100      * (ERROR TECNICO), QUE ES COMO EL SWITCH INTERPRETA "NO SE      *
007200      * PUDO CLASIFICAR EL MOTIVO".                                   *
007300      ******************************************************************
007400       0200-BUSCAR-EN-TABLA.
007500           EVALUATE WS-CODIGO-MAYUS
007600             WHEN 'TECH'
007700             WHEN 'ERROR_TECNICO'
007800             WHEN 'MS03'
007900                MOVE 'MS03' TO LN-CODIGO-ISO
008000             WHEN 'CUENTA_INVALIDA'
008100             WHEN 'AC03'
008200                MOVE 'AC03' TO LN-CODIGO-ISO
008300             WHEN 'SALDO_INSUFICIENTE'
008400             WHEN 'AM04'
008500                MOVE 'AM04' TO LN-CODIGO-ISO
008600             WHEN 'CUENTA_CERRADA'
008700             WHEN 'AC04'
008800                MOVE 'AC04' TO LN-CODIGO-ISO
008900             WHEN 'CUENTA_BLOQUEADA'
009000             WHEN 'AC06'
009100                MOVE 'AC06' TO LN-CODIGO-ISO
009200             WHEN 'OPERACION_PROHIBIDA'
009300             WHEN 'AG01'
009400                MOVE 'AG01' TO LN-CODIGO-ISO
009500             WHEN 'DUPLICADO'
009600             WHEN 'DUPL'
009700             WHEN 'AM05'
009800             WHEN 'MD01'
009900                MOVE 'AM05' TO LN-CODIGO-ISO
010000             WHEN 'FRAUDE'
010100             WHEN 'FRAD'
010200             WHEN 'FR01'
010300                MOVE 'FRAD' TO LN-CODIGO-ISO
010400             WHEN 'CUST'
010500             WHEN 'CLIENTE'
010600                MOVE 'CUST' TO LN-CODIGO-ISO
010700             WHEN OTHER
010800                PERFORM 0300-VERIFICAR-FORMATO-ISO
010900           END-EVALUATE.
011000
011100      ******************************************************************
011200      * NINGUN ALIAS CONOCIDO: SI EL CODIGO RECIBIDO YA TIENE LA       *
011300      * FORMA DE UN CODIGO ISO (4 POSICIONES, SIN BLANCOS A LA        *
011400      * DERECHA) LO DEJAMOS PASAR TAL CUAL; EN CASO CONTRARIO, MS03.  *
011500      ******************************************************************
011600       0300-VERIFICAR-FORMATO-ISO.
011700           IF WS-ISO-4 NOT = SPACES AND
011800              WS-CODIGO-MAYUS (5:16) = SPACES
011850              MOVE WS-ISO-4 TO LN-CODIGO-ISO
011900           ELSE
012000              MOVE 'MS03' TO LN-CODIGO-ISO
012100           END-IF.
012200
012300       0900-RETORNAR-PROGRAMA.
012400           EXIT PROGRAM.
