000100      ******************************************************************
000200      * PROGRAM-ID. PDBENT                                            *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-11-18                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * PROCESA LAS TRANSFERENCIAS ENTRANTES QUE LLEGAN DESDE EL       *
001000      * SWITCH INTERBANCARIO (MENSAJES PACS.008 RECIBIDOS).  ACREDITA  *
001100      * LA CUENTA DESTINO, DEJA ASENTADA LA TRANSACCION Y DEVUELVE AL  *
001200      * SWITCH UN AVISO DE ESTADO (COMPLETED O REJECTED) POR CADA      *
001300      * INSTRUCCION RECIBIDA.  EN ESTE AMBIENTE DE PRUEBA EL AVISO SE  *
001400      * SIMULA ESCRIBIENDO UN ARCHIVO DE CALLBACK, NO HAY COLA VIVA.   *
001500      ******************************************************************
001600      * HISTORIAL DE CAMBIOS.                                         *
001700      *   03/11/18  MGOMEZ  VERSION ORIGINAL                          *
001800      *   04/03/09  MGOMEZ  DUPLICADOS POR REFERENCIA SE IGNORAN SIN   *
001900      *                     ERROR (REINTENTOS DEL SWITCH) ARCB-1288   *
002000      *   05/10/03  JPEREZ  CLASIFICACION DE RECHAZO (AG01/AC03) PARA  *
002100      *                     EL AVISO DE DEVUELTO AL SWITCH            *
002200      *   09/02/11  LROJAS  RECHAZO SI LA CUENTA DESTINO NO ESTA       *
002300      *                     ACTIVA (ESTADO-CUENTA DISTINTO DE 'A')    *
002400      ******************************************************************
002500       IDENTIFICATION DIVISION.
002600       PROGRAM-ID. PDBENT.
002700       AUTHOR. M. GOMEZ.
002800       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
002900       DATE-WRITTEN. 2003-11-18.
003000       DATE-COMPILED.
003100       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT FICHERO-ENT ASSIGN TO TXENT2
004000           ORGANIZATION IS SEQUENTIAL
004100           ACCESS IS SEQUENTIAL
004200           FILE STATUS IS FS-ENTRADA.
004300
004400           SELECT CALLBACK-FICH ASSIGN TO TXCALL
004500           ORGANIZATION IS SEQUENTIAL
004600           ACCESS IS SEQUENTIAL
004700           FILE STATUS IS FS-CALLBACK.
004800
004900           SELECT AUDIT-FICH ASSIGN TO TXAUD2
005000           ORGANIZATION IS SEQUENTIAL
005100           ACCESS IS SEQUENTIAL
005200           FILE STATUS IS FS-AUDIT.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600
005700      * INSTRUCCION ENTRANTE DEL SWITCH (PACS.008).
005800       FD FICHERO-ENT RECORDING MODE IS F
005900                      DATA RECORD IS REG-ENTRADA.
006000       01 REG-ENTRADA.
006100          05 REQ-INSTRUCTION-ID      PIC X(36).
006200          05 REQ-CUENTA-DESTINO      PIC X(20).
006300          05 REQ-MONTO               PIC S9(13)V99 USAGE COMP-3.
006400          05 REQ-BANCO-ORIGEN        PIC X(10).
006500          05 FILLER                  PIC X(26).
006600
006700      * AVISO DE ESTADO HACIA EL SWITCH (CALLBACK SIMULADO).
006800       FD CALLBACK-FICH RECORDING MODE IS F
006900                        DATA RECORD IS REG-CALLBACK.
007000       01 REG-CALLBACK.
007100          05 CB-INSTRUCTION-ID       PIC X(36).
007200          05 CB-ESTADO               PIC X(10).
007300          05 CB-CODIGO-RECHAZO       PIC X(04).
007400          05 CB-MENSAJE              PIC X(60).
007500          05 FILLER                  PIC X(20).
007600
007700      * LISTADO DE AUDITORIA DE LA CORRIDA.
007800       FD AUDIT-FICH RECORDING MODE IS F
007900                     DATA RECORD IS REG-AUDITORIA.
008000       01 REG-AUDITORIA.
008100          05 A-ID-TRANSACCION        PIC Z(8)9.
008200          05 FILLER                  PIC X.
008300          05 A-REFERENCIA            PIC X(36).
008400          05 FILLER                  PIC X.
008500          05 A-TIPO-OPERACION        PIC X(28).
008600          05 FILLER                  PIC X.
008700          05 A-MONTO                 PIC Z(11)9.99.
008800          05 FILLER                  PIC X.
008900          05 A-SALDO-RESULTANTE      PIC -(11)9.99.
009000          05 FILLER                  PIC X.
009100          05 A-ESTADO                PIC X(12).
009200          05 FILLER                  PIC X(20).
009300
009400       WORKING-STORAGE SECTION.
009500
009600       77 FS-ENTRADA               PIC 99.
009700          88 FS-ENTRADA-OK         VALUE 00.
009800          88 FS-ENTRADA-END        VALUE 10.
009900       77 FS-CALLBACK              PIC 99.
010000          88 FS-CALLBACK-OK        VALUE 00.
010100       77 FS-AUDIT                 PIC 99.
010200          88 FS-AUDIT-OK           VALUE 00.
010300
010400       77 WS-CONTADOR-PROCESADAS   PIC 9(9) USAGE COMP.
010500       77 WS-RECHAZADO             PIC X VALUE 'N'.
010600          88 WS-ES-RECHAZADO       VALUE 'S'.
010700       77 WS-DUPLICADO             PIC X VALUE 'N'.
010800          88 WS-ES-DUPLICADO       VALUE 'S'.
010900       77 WS-NUEVO-SALDO           PIC S9(13)V99 USAGE COMP-3.
011000       77 WS-MENSAJE-RECHAZO       PIC X(60).

011010      * VISTA PARTIDA DEL MENSAJE DE RECHAZO PARA EL DISPLAY DE
011020      * DIAGNOSTICO EN DOS RENGLONES DE CONSOLA.
011030       01 WS-MENSAJE-RECHAZO-R REDEFINES WS-MENSAJE-RECHAZO.
011040          05 WS-MR-PRIMERAS-30    PIC X(30).
011045          05 WS-MR-RESTO          PIC X(29).
011050          05 FILLER               PIC X(01).

011100       77 WS-CODIGO-RECHAZO        PIC X(04).
011200       77 WS-REINTENTABLE          PIC X VALUE 'N'.
011300          88 WS-ES-REINTENTABLE    VALUE 'S'.
011400       77 WS-POSICION-HALLADA      PIC S9(4) USAGE COMP.
011500       77 WS-FECHA-SISTEMA         PIC 9(08).
011600       77 WS-HORA-SISTEMA          PIC 9(08).
011700
011800      * VISTA DE LA FECHA DEL SISTEMA PARTIDA EN ANIO/MES/DIA,
011900      * USADA PARA SELLAR LA TRANSACCION NUEVA.
012000       01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012100          05 WS-FS-ANIO              PIC 9(04).
012200          05 WS-FS-MES               PIC 9(02).
012300          05 WS-FS-DIA               PIC 9(02).
012400
012500       01 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
012600          05 WS-HS-HORA              PIC 9(02).
012700          05 WS-HS-MINUTO            PIC 9(02).
012800          05 WS-HS-SEGUNDO           PIC 9(02).
012900          05 FILLER                  PIC 9(02).
013000
013100      * SQL.
013200           EXEC SQL INCLUDE SQLCA END-EXEC.
013300           EXEC SQL INCLUDE ARCTRX END-EXEC.
013400           EXEC SQL INCLUDE ARCCTA END-EXEC.
013500
013600           EXEC SQL BEGIN DECLARE SECTION END-EXEC.
013700       01 DCLAUXILIAR.
013800          05 IND-NULL               PIC S9(4) USAGE COMP.
013900          05 WS-SIGUIENTE-ID        PIC S9(9) USAGE COMP.
014000          05 FILLER                 PIC X(04).
014100           EXEC SQL END DECLARE SECTION END-EXEC.
014200
014300       01 WS-TOTAL-LINEA.
014400          05 FILLER                  PIC X(32)
014500                      VALUE 'TOTAL TRANSACCIONES PROCESADAS: '.
014600          05 WS-TOTAL-IMPRESO        PIC ZZZ,ZZZ,ZZ9.
014700          05 FILLER                  PIC X(40) VALUE SPACES.
014800
014900       PROCEDURE DIVISION.
015000       0000-MAIN-PROGRAM.
015100           PERFORM 1000-INIT-PROGRAM
015200           READ FICHERO-ENT
015300           PERFORM 2000-PROCESAMIENTO UNTIL FS-ENTRADA-END
015400           PERFORM 3000-END-PROGRAM.
015500
015600      ******************************************************************
015700      * APERTURA DE ARCHIVOS Y PUESTA A PUNTO DE LAS VARCHAR DE DB2.   *
015800      ******************************************************************
015900       1000-INIT-PROGRAM.
016000           MOVE ZERO TO WS-CONTADOR-PROCESADAS
016100           PERFORM 1100-OPEN-ENT
016200           PERFORM 1150-OPEN-CALLBACK
016300           PERFORM 1200-OPEN-AUDITORIA
016400           PERFORM 1300-LEN-HOST
016500           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
016600           ACCEPT WS-HORA-SISTEMA FROM TIME.
016700
016800       1100-OPEN-ENT.
016900           OPEN INPUT FICHERO-ENT
017000           IF FS-ENTRADA NOT = 0
017100              DISPLAY 'PDBENT: ERROR AL ABRIR ENTRADA ' FS-ENTRADA
017200              PERFORM 3300-STOP-PROGRAM
017300           END-IF.
017400
017500       1150-OPEN-CALLBACK.
017600           OPEN OUTPUT CALLBACK-FICH
017700           IF FS-CALLBACK NOT = 0
017800              DISPLAY 'PDBENT: ERROR AL ABRIR CALLBACK ' FS-CALLBACK
017900              PERFORM 3300-STOP-PROGRAM
018000           END-IF.
018100
018200       1200-OPEN-AUDITORIA.
018300           OPEN OUTPUT AUDIT-FICH
018400           IF FS-AUDIT NOT = 0
018500              DISPLAY 'PDBENT: ERROR AL ABRIR AUDITORIA ' FS-AUDIT
018600              PERFORM 3300-STOP-PROGRAM
018700           END-IF.
018800
018900       1300-LEN-HOST.
019000           MOVE 36 TO REFERENCIA-LEN OF DCLTRANSACCION
019100           MOVE 28 TO TIPOPER-LEN OF DCLTRANSACCION
019200           MOVE 100 TO DESCRIP-LEN OF DCLTRANSACCION
019300           MOVE 20 TO NUMCTA-LEN OF DCLCUENTA.
019400
019500      ******************************************************************
019600      * POR CADA INSTRUCCION ENTRANTE: VALIDAMOS MONTO Y CUENTA,       *
019700      * DESCARTAMOS DUPLICADOS, ACREDITAMOS Y AVISAMOS AL SWITCH.      *
019800      ******************************************************************
019900       2000-PROCESAMIENTO.
020000           ADD 1 TO WS-CONTADOR-PROCESADAS
020100           MOVE 'N' TO WS-RECHAZADO
020200           MOVE 'N' TO WS-DUPLICADO
020300           PERFORM 2100-VALIDAR-MONTO
020400           IF NOT WS-ES-RECHAZADO
020500              PERFORM 2200-BUSCAR-CUENTA-DESTINO
020600           END-IF
020700           IF NOT WS-ES-RECHAZADO
020800              PERFORM 2300-VERIFICAR-DUPLICADO
020900           END-IF
021000           IF WS-ES-RECHAZADO
021100              PERFORM 2600-CLASIFICAR-RECHAZO
021200              PERFORM 2960-ESCRIBIR-CALLBACK-RECHAZADO
021300           ELSE
021400              IF WS-ES-DUPLICADO
021500                 DISPLAY 'PDBENT: DUPLICADO IGNORADO - '
021600                      REQ-INSTRUCTION-ID
021700              ELSE
021800                 PERFORM 2400-ACREDITAR-CUENTA
021900                 PERFORM 2800-GENERAR-ID-TRX
022000                 PERFORM 2850-INSERTAR-TRANSACCION
022100                 PERFORM 2900-ESCRIBIR-AUDITORIA
022200                 PERFORM 2950-ESCRIBIR-CALLBACK-COMPLETADO
022300              END-IF
022400           END-IF
022500           READ FICHERO-ENT.
022600
022700       2100-VALIDAR-MONTO.
022800           IF REQ-MONTO NOT > ZERO
022900              MOVE 'S' TO WS-RECHAZADO
023000              MOVE 'El monto de la acreditacion debe ser mayor a cero'
023100                   TO WS-MENSAJE-RECHAZO
023200           END-IF.
023300
023400       2200-BUSCAR-CUENTA-DESTINO.
023500           MOVE REQ-CUENTA-DESTINO TO NUMCTA-TEXT OF DCLCUENTA
023600           EXEC SQL
023700                SELECT ID_CUENTA, SALDO, ESTADO_CUENTA
023800                INTO :DCLCUENTA.ID-CUENTA,
023900                     :DCLCUENTA.SALDO,
024000                     :DCLCUENTA.ESTADO-CUENTA
024100                FROM ARCB.CUENTA
024200                WHERE NUMERO_CUENTA = :DCLCUENTA.NUMERO-CUENTA
024300           END-EXEC
024400           EVALUATE SQLCODE
024500             WHEN 0
024600                IF NOT CUENTA-ACTIVA OF DCLCUENTA
024700                   MOVE 'S' TO WS-RECHAZADO
024800                   MOVE 'La cuenta destino esta bloqueada'
024900                        TO WS-MENSAJE-RECHAZO
025000                END-IF
025100             WHEN 100
025200                MOVE 'S' TO WS-RECHAZADO
025300                MOVE 'La cuenta destino no existe' TO WS-MENSAJE-RECHAZO
025400             WHEN OTHER
025500                MOVE 'S' TO WS-RECHAZADO
025600                MOVE 'Error tecnico al buscar la cuenta destino'
025700                     TO WS-MENSAJE-RECHAZO
025800                DISPLAY 'PDBENT: ERROR SQLCODE ' SQLCODE
025900           END-EVALUATE.
026000
026100      ******************************************************************
026200      * LOS REINTENTOS DEL SWITCH PUEDEN TRAER LA MISMA INSTRUCCION    *
026300      * MAS DE UNA VEZ; SI YA ESTA ASENTADA, LA IGNORAMOS SIN ERROR.   *
026400      ******************************************************************
026500       2300-VERIFICAR-DUPLICADO.
026600           MOVE REQ-INSTRUCTION-ID TO REFERENCIA-TEXT OF DCLTRANSACCION
026700           EXEC SQL
026800                SELECT ID_TRANSACCION
026900                INTO :DCLTRANSACCION.ID-TRANSACCION
027000                FROM ARCB.TRANSACCION
027100                WHERE REFERENCIA = :DCLTRANSACCION.REFERENCIA
027200           END-EXEC
027300           IF SQLCODE = 0
027400              MOVE 'S' TO WS-DUPLICADO
027500           END-IF.
027600
027700       2400-ACREDITAR-CUENTA.
027800           COMPUTE WS-NUEVO-SALDO ROUNDED =
027900                SALDO OF DCLCUENTA + REQ-MONTO
028000           EXEC SQL
028100                UPDATE ARCB.CUENTA
028200                SET SALDO = :WS-NUEVO-SALDO
028300                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
028400           END-EXEC.
028500
028600      ******************************************************************
028700      * CLASIFICAMOS EL RECHAZO PARA EL AVISO AL SWITCH: "BLOQUEADA"   *
028800      * ES AG01 (OPERACION PROHIBIDA), CUALQUIER OTRA MENCION A LA     *
028900      * CUENTA O A QUE NO EXISTE ES AC03 (CUENTA INVALIDA); LO DEMAS   *
029000      * ES UN ERROR TECNICO REINTENTABLE POR EL TRANSPORTE.            *
029100      ******************************************************************
029200       2600-CLASIFICAR-RECHAZO.
029300           MOVE 'N' TO WS-REINTENTABLE
029400           MOVE ZERO TO WS-POSICION-HALLADA
029500           INSPECT WS-MENSAJE-RECHAZO TALLYING WS-POSICION-HALLADA
029600                FOR ALL 'bloqueada'
029700           IF WS-POSICION-HALLADA > 0
029800              MOVE 'AG01' TO WS-CODIGO-RECHAZO
029900           ELSE
030000              MOVE ZERO TO WS-POSICION-HALLADA
030100              INSPECT WS-MENSAJE-RECHAZO TALLYING WS-POSICION-HALLADA
030200                   FOR ALL 'cuenta' 'no existe'
030300              IF WS-POSICION-HALLADA > 0
030400                 MOVE 'AC03' TO WS-CODIGO-RECHAZO
030500              ELSE
030600                 MOVE 'MS03' TO WS-CODIGO-RECHAZO
030700                 MOVE 'S' TO WS-REINTENTABLE
030800              END-IF
030900           END-IF.
031000
031100      ******************************************************************
031200      * GENERAMOS EL PROXIMO ID DE TRANSACCION TOMANDO EL MAXIMO       *
031300      * ACTUAL DE LA TABLA Y SUMANDO UNO (IGUAL QUE EN PDBTRX).        *
031400      ******************************************************************
031500       2800-GENERAR-ID-TRX.
031600           EXEC SQL
031700                SELECT MAX(ID_TRANSACCION)
031800                INTO :WS-SIGUIENTE-ID :IND-NULL
031900                FROM ARCB.TRANSACCION
032000           END-EXEC
032100           IF IND-NULL < 0
032200              MOVE 1 TO WS-SIGUIENTE-ID
032300           ELSE
032400              ADD 1 TO WS-SIGUIENTE-ID
032500           END-IF
032600           MOVE WS-SIGUIENTE-ID TO ID-TRANSACCION OF DCLTRANSACCION.
032700
032800       2850-INSERTAR-TRANSACCION.
032900           MOVE REQ-INSTRUCTION-ID TO REFERENCIA-TEXT OF DCLTRANSACCION
033000           MOVE SPACES TO CODREF-TEXT OF DCLTRANSACCION
033100           MOVE 'TRANSFERENCIA_ENTRADA'
033200                TO TIPOPER-TEXT OF DCLTRANSACCION
033300           MOVE ZERO TO ID-CUENTA-ORIGEN OF DCLTRANSACCION
033400           MOVE ID-CUENTA OF DCLCUENTA TO ID-CUENTA-DESTINO
033500                                          OF DCLTRANSACCION
033600           MOVE SPACES TO CTAEXT-TEXT OF DCLTRANSACCION
033700           MOVE SPACES TO BCOEXT-TEXT OF DCLTRANSACCION
033800           MOVE ZERO TO ID-TRANSACCION-REVERSA OF DCLTRANSACCION
033900           MOVE REQ-MONTO TO MONTO OF DCLTRANSACCION
034000           MOVE WS-NUEVO-SALDO TO SALDO-RESULTANTE OF DCLTRANSACCION
034100           MOVE ZERO TO SALDO-RESULTANTE-DESTINO OF DCLTRANSACCION
034200           MOVE WS-FS-ANIO TO FC-ANIO OF DCLTRANSACCION
034300           MOVE WS-FS-MES TO FC-MES OF DCLTRANSACCION
034400           MOVE WS-FS-DIA TO FC-DIA OF DCLTRANSACCION
034500           MOVE WS-HS-HORA TO FC-HORA OF DCLTRANSACCION
034600           MOVE WS-HS-MINUTO TO FC-MINUTO OF DCLTRANSACCION
034700           MOVE WS-HS-SEGUNDO TO FC-SEGUNDO OF DCLTRANSACCION
034800           STRING 'TRANSFERENCIA ENTRANTE DESDE BANCO '
034900                  REQ-BANCO-ORIGEN DELIMITED BY SIZE
035000                  INTO DESCRIP-TEXT OF DCLTRANSACCION
035100           MOVE 'SWITCH' TO CANAL OF DCLTRANSACCION
035200           MOVE ZERO TO ID-SUCURSAL OF DCLTRANSACCION
035300           MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
035400           EXEC SQL
035500                INSERT INTO ARCB.TRANSACCION
035600                     (ID_TRANSACCION, REFERENCIA, CODIGO_REFERENCIA,
035700                      TIPO_OPERACION, ID_CUENTA_ORIGEN,
035800                      ID_CUENTA_DESTINO, CUENTA_EXTERNA,
035900                      ID_BANCO_EXTERNO, ID_TRANSACCION_REVERSA,
036000                      MONTO, SALDO_RESULTANTE,
036100                      SALDO_RESULTANTE_DESTINO, FECHA_CREACION,
036200                      DESCRIPCION, CANAL, ID_SUCURSAL, ESTADO)
036300                VALUES
036400                     (:DCLTRANSACCION.ID-TRANSACCION,
036500                      :DCLTRANSACCION.REFERENCIA,
036600                      :DCLTRANSACCION.CODIGO-REFERENCIA,
036700                      :DCLTRANSACCION.TIPO-OPERACION,
036800                      :DCLTRANSACCION.ID-CUENTA-ORIGEN,
036900                      :DCLTRANSACCION.ID-CUENTA-DESTINO,
037000                      :DCLTRANSACCION.CUENTA-EXTERNA,
037100                      :DCLTRANSACCION.ID-BANCO-EXTERNO,
037200                      :DCLTRANSACCION.ID-TRANSACCION-REVERSA,
037300                      :DCLTRANSACCION.MONTO,
037400                      :DCLTRANSACCION.SALDO-RESULTANTE,
037500                      :DCLTRANSACCION.SALDO-RESULTANTE-DESTINO,
037600                      :DCLTRANSACCION.FECHA-CREACION-NUM,
037700                      :DCLTRANSACCION.DESCRIPCION,
037800                      :DCLTRANSACCION.CANAL,
037900                      :DCLTRANSACCION.ID-SUCURSAL,
038000                      :DCLTRANSACCION.ESTADO)
038100           END-EXEC.
038200
038300       2900-ESCRIBIR-AUDITORIA.
038400           MOVE ID-TRANSACCION OF DCLTRANSACCION TO A-ID-TRANSACCION
038500           MOVE REFERENCIA-TEXT OF DCLTRANSACCION TO A-REFERENCIA
038600           MOVE TIPOPER-TEXT OF DCLTRANSACCION TO A-TIPO-OPERACION
038700           MOVE MONTO OF DCLTRANSACCION TO A-MONTO
038800           MOVE SALDO-RESULTANTE OF DCLTRANSACCION
038900                TO A-SALDO-RESULTANTE
039000           MOVE ESTADO OF DCLTRANSACCION TO A-ESTADO
039100           WRITE REG-AUDITORIA.
039200
039300       2950-ESCRIBIR-CALLBACK-COMPLETADO.
039400           MOVE REQ-INSTRUCTION-ID TO CB-INSTRUCTION-ID
039500           MOVE 'COMPLETED' TO CB-ESTADO
039600           MOVE SPACES TO CB-CODIGO-RECHAZO
039700           MOVE SPACES TO CB-MENSAJE
039800           WRITE REG-CALLBACK
039900           DISPLAY 'PDBENT: AVISO AL SWITCH COMPLETED ' REQ-INSTRUCTION-ID.
040000
040100       2960-ESCRIBIR-CALLBACK-RECHAZADO.
040200           MOVE REQ-INSTRUCTION-ID TO CB-INSTRUCTION-ID
040300           MOVE 'REJECTED' TO CB-ESTADO
040400           MOVE WS-CODIGO-RECHAZO TO CB-CODIGO-RECHAZO
040500           MOVE WS-MENSAJE-RECHAZO TO CB-MENSAJE
040600           WRITE REG-CALLBACK
040700           DISPLAY 'PDBENT: AVISO AL SWITCH REJECTED ' REQ-INSTRUCTION-ID
040800                ' ' WS-CODIGO-RECHAZO
040900           IF WS-ES-REINTENTABLE
041000              DISPLAY 'PDBENT: ERROR TECNICO, REINTENTABLE POR EL '
041100                   'TRANSPORTE'
041200           END-IF.
041300
041400       3000-END-PROGRAM.
041500           PERFORM 3100-ESCRIBIR-TOTAL
041600           CLOSE FICHERO-ENT
041700           CLOSE CALLBACK-FICH
041800           CLOSE AUDIT-FICH
041900           PERFORM 3300-STOP-PROGRAM.
042000
042100       3100-ESCRIBIR-TOTAL.
042200           MOVE WS-CONTADOR-PROCESADAS TO WS-TOTAL-IMPRESO
042300           WRITE REG-AUDITORIA FROM WS-TOTAL-LINEA.
042400
042500       3300-STOP-PROGRAM.
042600           STOP RUN.
