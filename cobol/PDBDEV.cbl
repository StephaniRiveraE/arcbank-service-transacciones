000100      ******************************************************************
000200      * PROGRAM-ID. PDBDEV                                            *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-11-25                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * PROCESA LAS SOLICITUDES DE DEVOLUCION/REVERSO QUE NACEN DE     *
001000      * NUESTRO LADO SOBRE UNA TRANSACCION YA ASENTADA.  SEGUN EL      *
001100      * TIPO DE LA TRANSACCION ORIGINAL, ENVIA EL RESPECTIVO MENSAJE   *
001200      * DE DEVOLUCION AL SWITCH (PSWTREV) Y AJUSTA LOS SALDOS.  SOLO   *
001300      * SE ACEPTA DENTRO DE LA VENTANA DE 24 HORAS DESDE LA CREACION   *
001400      * DE LA TRANSACCION ORIGINAL (VER24HS) Y SOLO SI ESTA NO FUE YA  *
001500      * REVERTIDA O DEVUELTA.                                         *
001600      ******************************************************************
001700      * HISTORIAL DE CAMBIOS.                                         *
001800      *   03/11/25  MGOMEZ  VERSION ORIGINAL - SOLO TRANSFERENCIA_     *
001900      *                     SALIDA/INTERBANCARIA                      *
002000      *   04/04/14  MGOMEZ  AGREGADA DEVOLUCION DE TRANSFERENCIA_      *
002100      *                     ENTRADA (DEBITO PREVIO, REVIERTE SI EL     *
002200      *                     SWITCH RECHAZA) TICKET ARCB-1301           *
002300      *   09/02/25  LROJAS  RECHAZO SI ESTADO YA ES REVERSADA O        *
002400      *                     DEVUELTA (NO SE PERMITE DOBLE DEVOLUCION)  *
002500      ******************************************************************
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID. PDBDEV.
002800       AUTHOR. M. GOMEZ.
002900       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
003000       DATE-WRITTEN. 2003-11-25.
003100       DATE-COMPILED.
003200       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT FICHERO-ENT ASSIGN TO DEVSOL
004100           ORGANIZATION IS SEQUENTIAL
004200           ACCESS IS SEQUENTIAL
004300           FILE STATUS IS FS-ENTRADA.
004400
004500           SELECT AUDIT-FICH ASSIGN TO DEVAUD
004600           ORGANIZATION IS SEQUENTIAL
004700           ACCESS IS SEQUENTIAL
004800           FILE STATUS IS FS-AUDIT.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200
005300      * SOLICITUD DE DEVOLUCION SOBRE UNA TRANSACCION YA ASENTADA.
005400       FD FICHERO-ENT RECORDING MODE IS F
005500                      DATA RECORD IS REG-ENTRADA.
005600       01 REG-ENTRADA.
005700          05 REQ-REFERENCIA-ORIGINAL PIC X(36).
005800          05 REQ-MOTIVO              PIC X(20).
005900          05 FILLER                  PIC X(24).
006000
006100      * LISTADO DE AUDITORIA DE LA CORRIDA.
006200       FD AUDIT-FICH RECORDING MODE IS F
006300                     DATA RECORD IS REG-AUDITORIA.
006400       01 REG-AUDITORIA.
006500          05 A-REFERENCIA            PIC X(36).
006600          05 FILLER                  PIC X.
006700          05 A-TIPO-OPERACION        PIC X(28).
006800          05 FILLER                  PIC X.
006900          05 A-RESULTADO             PIC X(15).
007000          05 FILLER                  PIC X.
007100          05 A-ESTADO                PIC X(12).
007200          05 FILLER                  PIC X(25).
007300
007400       WORKING-STORAGE SECTION.
007500
007600       77 FS-ENTRADA               PIC 99.
007700          88 FS-ENTRADA-OK         VALUE 00.
007800          88 FS-ENTRADA-END        VALUE 10.
007900       77 FS-AUDIT                 PIC 99.
008000          88 FS-AUDIT-OK           VALUE 00.
008100
008200       77 WS-CONTADOR-PROCESADAS   PIC 9(9) USAGE COMP.
008300       77 WS-RECHAZADO             PIC X VALUE 'N'.
008400          88 WS-ES-RECHAZADO       VALUE 'S'.
008500       77 WS-RESULTADO-TXT         PIC X(15) VALUE SPACES.
008600       77 WS-NUEVO-SALDO           PIC S9(13)V99 USAGE COMP-3.
008700       77 WS-FECHA-SISTEMA         PIC 9(08).
008800       77 WS-HORA-SISTEMA          PIC 9(08).
008900       77 WS-SECUENCIA-RETURN-ID   PIC S9(9) USAGE COMP.
009000
009100       01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
009200          05 WS-FS-ANIO              PIC 9(04).
009300          05 WS-FS-MES               PIC 9(02).
009400          05 WS-FS-DIA               PIC 9(02).
009500
009600       01 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
009700          05 WS-HS-HORA              PIC 9(02).
009800          05 WS-HS-MINUTO            PIC 9(02).
009900          05 WS-HS-SEGUNDO           PIC 9(02).
010000          05 FILLER                  PIC 9(02).
010100
010200      * RETURN-ID GENERADO PARA EL MENSAJE DE DEVOLUCION AL SWITCH;
010300      * NO SE PERSISTE, SOLO VIAJA EN EL PACS.004 SALIENTE.
010400       01 WS-RETURN-ID-GENERADO.
010500          05 FILLER                  PIC X(04) VALUE 'DEV-'.
010600          05 WS-RID-SECUENCIA        PIC 9(09).
010700          05 FILLER                  PIC X(23) VALUE ALL '0'.
010800
010900      * SQL.
011000           EXEC SQL INCLUDE SQLCA END-EXEC.
011100           EXEC SQL INCLUDE ARCTRX END-EXEC.
011200           EXEC SQL INCLUDE ARCCTA END-EXEC.
011300
011400      * CONSTANTES DE SUBPROGRAMA.
011500       77 WS-SVER24HS              PIC X(08) VALUE 'VER24HS'.
011600       77 WS-SPSWTREV              PIC X(08) VALUE 'PSWTREV'.
011700
011800       01 WS-FECHA-ORIGEN.
011900          05 WS-FO-ANIO              PIC 9(4).
012000          05 WS-FO-MES               PIC 9(2).
012100          05 WS-FO-DIA               PIC 9(2).
012200          05 WS-FO-HORA              PIC 9(2).
012300          05 WS-FO-MINUTO            PIC 9(2).
012350          05 WS-FO-SEGUNDO           PIC 9(2).
012380          05 FILLER                  PIC X(01).
012500
012600       01 WS-FECHA-ACTUAL.
012700          05 WS-FA-ANIO              PIC 9(4).
012800          05 WS-FA-MES               PIC 9(2).
012900          05 WS-FA-DIA               PIC 9(2).
013000          05 WS-FA-HORA              PIC 9(2).
013100          05 WS-FA-MINUTO            PIC 9(2).
013150          05 WS-FA-SEGUNDO           PIC 9(2).
013180          05 FILLER                  PIC X(01).
013300
013400       01 WS-RESULTADO-24H.
013500          05 WS-VALIDAR              PIC X.
013600             88 WS-VALIDAR-S         VALUE 'S'.
013700          05 WS-DENTRO-24H           PIC X.
013800             88 WS-DENTRO-24H-S      VALUE 'S'.
013900          05 FILLER                  PIC X(10).
014000
014100       01 WS-DATOS-REVERSO.
014200          05 WS-DR-RETURN-ID         PIC X(36).
014300          05 WS-DR-ORIGINAL-ID       PIC X(36).
014400          05 WS-DR-MOTIVO            PIC X(20).
014500          05 WS-DR-MONTO             PIC 9(13)V99 USAGE COMP-3.
014550          05 WS-DR-CUENTA-ORIGINAL   PIC X(20).
014580          05 FILLER                  PIC X(01).

014610      * VISTA PLANA DE LOS DATOS DE REVERSO PARA EL DISPLAY DE
014620      * SEGUIMIENTO.
014630       01 WS-DATOS-REVERSO-TXT REDEFINES WS-DATOS-REVERSO PIC X(121).
014700
014800       01 WS-RESULTADO-REVERSO.
014900          05 WS-ESTADO-SWITCH        PIC X(10).
015000             88 WS-SWITCH-COMPLETED  VALUE 'COMPLETED'.
015100             88 WS-SWITCH-FAILED     VALUE 'FAILED'.
015200          05 WS-CODIGO-ISO           PIC X(04).
015250          05 WS-MENSAJE-SWITCH       PIC X(60).
015280          05 FILLER                  PIC X(01).
015400
015500       01 WS-TOTAL-LINEA.
015600          05 FILLER                  PIC X(32)
015700                      VALUE 'TOTAL TRANSACCIONES PROCESADAS: '.
015800          05 WS-TOTAL-IMPRESO        PIC ZZZ,ZZZ,ZZ9.
015900          05 FILLER                  PIC X(35) VALUE SPACES.
016000
016100       PROCEDURE DIVISION.
016200       0000-MAIN-PROGRAM.
016300           PERFORM 1000-INIT-PROGRAM
016400           READ FICHERO-ENT
016500           PERFORM 2000-PROCESAMIENTO UNTIL FS-ENTRADA-END
016600           PERFORM 3000-END-PROGRAM.
016700
016800       1000-INIT-PROGRAM.
016900           MOVE ZERO TO WS-CONTADOR-PROCESADAS
017000           MOVE ZERO TO WS-SECUENCIA-RETURN-ID
017100           PERFORM 1100-OPEN-ENT
017200           PERFORM 1200-OPEN-AUDITORIA
017300           PERFORM 1300-LEN-HOST
017400           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
017500           ACCEPT WS-HORA-SISTEMA FROM TIME.
017600
017700       1100-OPEN-ENT.
017800           OPEN INPUT FICHERO-ENT
017900           IF FS-ENTRADA NOT = 0
018000              DISPLAY 'PDBDEV: ERROR AL ABRIR ENTRADA ' FS-ENTRADA
018100              PERFORM 3300-STOP-PROGRAM
018200           END-IF.
018300
018400       1200-OPEN-AUDITORIA.
018500           OPEN OUTPUT AUDIT-FICH
018600           IF FS-AUDIT NOT = 0
018700              DISPLAY 'PDBDEV: ERROR AL ABRIR AUDITORIA ' FS-AUDIT
018800              PERFORM 3300-STOP-PROGRAM
018900           END-IF.
019000
019100       1300-LEN-HOST.
019200           MOVE 36 TO REFERENCIA-LEN OF DCLTRANSACCION.
019300
019400      ******************************************************************
019500      * POR CADA SOLICITUD: BUSCAMOS LA TRANSACCION ORIGINAL,          *
019600      * VALIDAMOS VENTANA Y ESTADO, Y DESPACHAMOS SEGUN SU TIPO.       *
019700      ******************************************************************
019800       2000-PROCESAMIENTO.
019900           ADD 1 TO WS-CONTADOR-PROCESADAS
020000           MOVE 'N' TO WS-RECHAZADO
020100           MOVE SPACES TO WS-RESULTADO-TXT
020200           PERFORM 2100-BUSCAR-TRANSACCION-ORIGINAL
020300           IF NOT WS-ES-RECHAZADO
020400              PERFORM 2200-VALIDAR-VENTANA-24H
020500           END-IF
020600           IF NOT WS-ES-RECHAZADO
020700              PERFORM 2300-VALIDAR-ESTADO-REVERSIBLE
020800           END-IF
020900           IF NOT WS-ES-RECHAZADO
021000              PERFORM 2400-DESPACHAR-POR-TIPO
021100           END-IF
021200           PERFORM 2900-ESCRIBIR-AUDITORIA
021300           READ FICHERO-ENT.
021400
021500       2100-BUSCAR-TRANSACCION-ORIGINAL.
021600           MOVE REQ-REFERENCIA-ORIGINAL TO REFERENCIA-TEXT
021700                OF DCLTRANSACCION
021800           EXEC SQL
021900                SELECT ID_TRANSACCION, TIPO_OPERACION,
022000                       ID_CUENTA_ORIGEN, ID_CUENTA_DESTINO,
022100                       CUENTA_EXTERNA, MONTO, FECHA_CREACION, ESTADO
022200                INTO :DCLTRANSACCION.ID-TRANSACCION,
022300                     :DCLTRANSACCION.TIPO-OPERACION,
022400                     :DCLTRANSACCION.ID-CUENTA-ORIGEN,
022500                     :DCLTRANSACCION.ID-CUENTA-DESTINO,
022600                     :DCLTRANSACCION.CUENTA-EXTERNA,
022700                     :DCLTRANSACCION.MONTO,
022800                     :DCLTRANSACCION.FECHA-CREACION-NUM,
022900                     :DCLTRANSACCION.ESTADO
023000                FROM ARCB.TRANSACCION
023100                WHERE REFERENCIA = :DCLTRANSACCION.REFERENCIA
023200           END-EXEC
023300           EVALUATE SQLCODE
023400             WHEN 0
023500                CONTINUE
023600             WHEN 100
023700                MOVE 'S' TO WS-RECHAZADO
023800                MOVE 'NO ENCONTRADA' TO WS-RESULTADO-TXT
023900             WHEN OTHER
024000                MOVE 'S' TO WS-RECHAZADO
024100                MOVE 'ERROR TECNICO' TO WS-RESULTADO-TXT
024200                DISPLAY 'PDBDEV: ERROR SQLCODE ' SQLCODE
024300           END-EVALUATE.
024400
024500       2200-VALIDAR-VENTANA-24H.
024600           MOVE FC-ANIO OF DCLTRANSACCION TO WS-FO-ANIO
024700           MOVE FC-MES OF DCLTRANSACCION TO WS-FO-MES
024800           MOVE FC-DIA OF DCLTRANSACCION TO WS-FO-DIA
024900           MOVE FC-HORA OF DCLTRANSACCION TO WS-FO-HORA
025000           MOVE FC-MINUTO OF DCLTRANSACCION TO WS-FO-MINUTO
025100           MOVE FC-SEGUNDO OF DCLTRANSACCION TO WS-FO-SEGUNDO
025200           MOVE WS-FS-ANIO TO WS-FA-ANIO
025300           MOVE WS-FS-MES TO WS-FA-MES
025400           MOVE WS-FS-DIA TO WS-FA-DIA
025500           MOVE WS-HS-HORA TO WS-FA-HORA
025600           MOVE WS-HS-MINUTO TO WS-FA-MINUTO
025700           MOVE WS-HS-SEGUNDO TO WS-FA-SEGUNDO
025800           CALL WS-SVER24HS USING WS-FECHA-ORIGEN, WS-FECHA-ACTUAL,
025900                WS-RESULTADO-24H
026000           IF NOT WS-DENTRO-24H-S
026100              MOVE 'S' TO WS-RECHAZADO
026200              MOVE 'FUERA DE VENTANA' TO WS-RESULTADO-TXT
026300           END-IF.
026400
026500       2300-VALIDAR-ESTADO-REVERSIBLE.
026600           IF ESTADO OF DCLTRANSACCION = 'REVERSADA' OR
026700              ESTADO OF DCLTRANSACCION = 'DEVUELTA'
026800              MOVE 'S' TO WS-RECHAZADO
026900              MOVE 'YA DEVUELTA' TO WS-RESULTADO-TXT
027000           END-IF.
027100
027200      ******************************************************************
027300      * SALIDA/INTERBANCARIA SE REVIERTE CON CREDITO AL ORIGEN Y       *
027400      * QUEDA REVERSADA; ENTRADA SE DEVUELVE DEBITANDO PRIMERO AL      *
027500      * DESTINO Y QUEDA DEVUELTA; CUALQUIER OTRO TIPO NO ES            *
027600      * REVERSIBLE.                                                   *
027700      ******************************************************************
027800       2400-DESPACHAR-POR-TIPO.
027900           EVALUATE TIPOPER-TEXT OF DCLTRANSACCION
028000             WHEN 'TRANSFERENCIA_SALIDA'
028100             WHEN 'TRANSFERENCIA_INTERBANCARIA'
028200                PERFORM 2500-PROC-REVERSO-SALIDA
028300             WHEN 'TRANSFERENCIA_ENTRADA'
028400                PERFORM 2600-PROC-DEVOLUCION-INICIADA
028500             WHEN OTHER
028600                MOVE 'S' TO WS-RECHAZADO
028700                MOVE 'TIPO NO REVERSIBLE' TO WS-RESULTADO-TXT
028800           END-EVALUATE.
028900
029000       2500-PROC-REVERSO-SALIDA.
029100           PERFORM 2550-ARMAR-Y-ENVIAR-REVERSO
029200           IF WS-SWITCH-COMPLETED
029300              EXEC SQL
029400                   SELECT SALDO INTO :WS-NUEVO-SALDO
029500                   FROM ARCB.CUENTA
029600                   WHERE ID_CUENTA =
029700                        :DCLTRANSACCION.ID-CUENTA-ORIGEN
029800              END-EXEC
029900              ADD MONTO OF DCLTRANSACCION TO WS-NUEVO-SALDO
030000              EXEC SQL
030100                   UPDATE ARCB.CUENTA
030200                   SET SALDO = :WS-NUEVO-SALDO
030300                   WHERE ID_CUENTA =
030400                        :DCLTRANSACCION.ID-CUENTA-ORIGEN
030500              END-EXEC
030600              MOVE 'REVERSADA' TO ESTADO OF DCLTRANSACCION
030700              MOVE 'REVERSADA' TO WS-RESULTADO-TXT
030800              PERFORM 2800-ACTUALIZAR-TRANSACCION
030900           ELSE
031000              MOVE 'S' TO WS-RECHAZADO
031100              MOVE 'RECHAZADA POR SWITCH' TO WS-RESULTADO-TXT
031200           END-IF.
031300
031400      ******************************************************************
031500      * LA DEVOLUCION DE UNA TRANSFERENCIA_ENTRADA DEBITA PRIMERO AL   *
031600      * DESTINO; SI EL SWITCH RECHAZA EL REVERSO, EL DEBITO SE         *
031700      * REVIERTE ANTES DE INFORMAR EL RECHAZO.                        *
031800      ******************************************************************
031900       2600-PROC-DEVOLUCION-INICIADA.
032000           EXEC SQL
032100                SELECT SALDO INTO :WS-NUEVO-SALDO
032200                FROM ARCB.CUENTA
032300                WHERE ID_CUENTA = :DCLTRANSACCION.ID-CUENTA-DESTINO
032400           END-EXEC
032500           SUBTRACT MONTO OF DCLTRANSACCION FROM WS-NUEVO-SALDO
032600           IF WS-NUEVO-SALDO < 0
032700              MOVE 'S' TO WS-RECHAZADO
032800              MOVE 'SALDO INSUFICIENTE' TO WS-RESULTADO-TXT
032900           ELSE
033000              EXEC SQL
033100                   UPDATE ARCB.CUENTA
033200                   SET SALDO = :WS-NUEVO-SALDO
033300                   WHERE ID_CUENTA =
033400                        :DCLTRANSACCION.ID-CUENTA-DESTINO
033500              END-EXEC
033600              PERFORM 2550-ARMAR-Y-ENVIAR-REVERSO
033700              IF WS-SWITCH-COMPLETED
033800                 MOVE 'DEVUELTA' TO ESTADO OF DCLTRANSACCION
033900                 MOVE 'DEVUELTA' TO WS-RESULTADO-TXT
034000                 PERFORM 2800-ACTUALIZAR-TRANSACCION
034100              ELSE
034200                 ADD MONTO OF DCLTRANSACCION TO WS-NUEVO-SALDO
034300                 EXEC SQL
034400                      UPDATE ARCB.CUENTA
034500                      SET SALDO = :WS-NUEVO-SALDO
034600                      WHERE ID_CUENTA =
034700                           :DCLTRANSACCION.ID-CUENTA-DESTINO
034800                 END-EXEC
034900                 MOVE 'S' TO WS-RECHAZADO
035000                 MOVE 'RECHAZADA POR SWITCH' TO WS-RESULTADO-TXT
035100              END-IF
035200           END-IF.
035300
035400       2550-ARMAR-Y-ENVIAR-REVERSO.
035500           ADD 1 TO WS-SECUENCIA-RETURN-ID
035600           MOVE WS-SECUENCIA-RETURN-ID TO WS-RID-SECUENCIA
035700           MOVE WS-RETURN-ID-GENERADO TO WS-DR-RETURN-ID
035800           MOVE REFERENCIA-TEXT OF DCLTRANSACCION TO WS-DR-ORIGINAL-ID
035900           MOVE REQ-MOTIVO TO WS-DR-MOTIVO
036000           MOVE MONTO OF DCLTRANSACCION TO WS-DR-MONTO
036100           MOVE CTAEXT-TEXT OF DCLTRANSACCION TO WS-DR-CUENTA-ORIGINAL
036200           CALL WS-SPSWTREV USING WS-DATOS-REVERSO, WS-RESULTADO-REVERSO.
036300
036400       2800-ACTUALIZAR-TRANSACCION.
036500           EXEC SQL
036600                UPDATE ARCB.TRANSACCION
036700                SET ESTADO = :DCLTRANSACCION.ESTADO
036800                WHERE ID_TRANSACCION = :DCLTRANSACCION.ID-TRANSACCION
036900           END-EXEC.
037000
037100       2900-ESCRIBIR-AUDITORIA.
037200           MOVE REQ-REFERENCIA-ORIGINAL TO A-REFERENCIA
037300           MOVE TIPOPER-TEXT OF DCLTRANSACCION TO A-TIPO-OPERACION
037400           MOVE WS-RESULTADO-TXT TO A-RESULTADO
037500           MOVE ESTADO OF DCLTRANSACCION TO A-ESTADO
037600           WRITE REG-AUDITORIA.
037700
037800       3000-END-PROGRAM.
037900           PERFORM 3100-ESCRIBIR-TOTAL
038000           CLOSE FICHERO-ENT
038100           CLOSE AUDIT-FICH
038200           PERFORM 3300-STOP-PROGRAM.
038300
038400       3100-ESCRIBIR-TOTAL.
038500           MOVE WS-CONTADOR-PROCESADAS TO WS-TOTAL-IMPRESO
038600           WRITE REG-AUDITORIA FROM WS-TOTAL-LINEA.
038700
038800       3300-STOP-PROGRAM.
038900           STOP RUN.
