000100******************************************************************
000200*    DCLGEN TABLE(ARCB.CLIENTE)                                   *
000300*    LIBRARY(ARCB.DCLGEN.COPYLIB) COBOL STRUCTURE(DCLCLIENTE)     *
000400*    DATOS DE TITULAR, ESPEJO LOCAL DE LO QUE EN PRODUCCION       *
000500*    MANTIENE EL MICROSERVICIO DE CLIENTES.  SOLO LECTURA DESDE   *
000600*    EL MOTOR DE TRANSACCIONES.                                  *
000700******************************************************************
000800*    94/03/11  LTRON   PRIMERA VERSION - TABLA TRX.CLIENTE        *
000900*    98/12/03  RCANT   Y2K: SIN IMPACTO, NO HAY FECHAS AQUI       *
001000*    06/03/22  JPEREZ  AGREGADO NOMBRE-COMPLETO COMO RESPALDO     *
001100*                      CUANDO NOMBRES/APELLIDOS LLEGAN VACIOS    *
001150*    11/03/08  MGOMEZ  INCLUIDA DESDE PTRXCLI PARA RESOLVER EL    *
001160*                      TITULAR EN LA CONSULTA DE ESTADO POR      *
001170*                      REFERENCIA (TICKET ARCB-1602)             *
001200******************************************************************
001300     01 DCLCLIENTE.
001400        10 ID-CLIENTE               PIC S9(9) USAGE COMP.
001500        10 NOMBRES.
001600           49 NOMBRES-LEN           PIC S9(4) USAGE COMP.
001700           49 NOMBRES-TEXT          PIC X(40).
001800        10 APELLIDOS.
001900           49 APELLID-LEN           PIC S9(4) USAGE COMP.
002000           49 APELLID-TEXT          PIC X(40).
002100        10 NOMBRE-COMPLETO.
002200           49 NOMCOMP-LEN           PIC S9(4) USAGE COMP.
002300           49 NOMCOMP-TEXT          PIC X(80).
002400*       VISTA PARTIDA DE NOMBRE-COMPLETO EN DOS MITADES DE 40,
002500*       USADA POR EL REPORTE DE ESTADO DE CUENTA PARA ENCABEZAR
002600*       CUANDO NOMBRES/APELLIDOS INDIVIDUALES NO VINIERON.
002700        10 NOMCOMP-PARTIDO REDEFINES NOMBRE-COMPLETO.
002800           15 FILLER                PIC S9(4) USAGE COMP.
002900           15 NOMCOMP-MITAD-1       PIC X(40).
003000           15 NOMCOMP-MITAD-2       PIC X(40).
003100        10 FILLER                   PIC X(04).
