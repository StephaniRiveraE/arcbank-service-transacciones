000100      ******************************************************************
000200      * PROGRAM-ID. PTRXCLI                                           *
000300      * AUTHOR.     TRONCOSO LEANDRO                                  *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 1994-04-05                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000750      * AHORA TAMBIEN RESUELVE EL TITULAR DE LA CUENTA ORIGEN (VIA     *
000760      * CUENTA Y, DE CORRESPONDER, CLIENTE) PARA QUE EL OFICIAL QUE    *
000770      * ATIENDE EL RECLAMO VEA A QUIEN PERTENECE LA TRANSACCION SIN    *
000780      * TENER QUE CONSULTAR OTRA PANTALLA.                            *
000800      ******************************************************************
000900      * REPORTE DE CONSULTA DE ESTADO DE UNA TRANSACCION POR SU       *
001000      * REFERENCIA.  POR CADA REFERENCIA RECIBIDA EN EL ARCHIVO DE    *
001100      * ENTRADA, BUSCA LA TRANSACCION EN EL MAYOR, TRADUCE SU ESTADO  *
001200      * INTERNO AL VOCABULARIO EXTERNO QUE VEN LOS CANALES, Y         *
001300      * DETERMINA SI TODAVIA PUEDE SOLICITARSE UNA DEVOLUCION SOBRE   *
001400      * ELLA.  NACIO COMO EL RESUMEN DE MOVIMIENTOS POR CBU DE UN     *
001500      * CLIENTE Y SE REORIENTO A LA CONSULTA PUNTUAL POR REFERENCIA.  *
001600      ******************************************************************
001700      * HISTORIAL DE CAMBIOS.                                         *
001800      *   94/04/05  LTRON   VERSION ORIGINAL - ULTIMOS 10 MOVIMIENTOS *
001900      *                     DE UN CLIENTE POR CBU (TRX.TRANSACCION)   *
002000      *   96/07/02  LTRON   CABECERA CON RAZON SOCIAL DEL BANCO        *
002100      *   98/11/20  RCANT   Y2K: FECHA DE TRANSACCION A 4 DIGITOS DE  *
002200      *                     ANIO EN EL RENGLON DE DETALLE             *
002300      *   02/06/18  MGOMEZ  QUITADO DECIMAL-POINT IS COMMA (REPORTE    *
002400      *                     AHORA SE DISTRIBUYE A SUCURSALES DE EEUU) *
002500      *   04/05/11  MGOMEZ  REESCRITO COMO CONSULTA DE ESTADO POR      *
002600      *                     REFERENCIA EN LUGAR DE RESUMEN POR CBU    *
002700      *                     (TICKET ARCB-1255)                        *
002800      *   04/05/11  MGOMEZ  MAPEO DE ESTADO INTERNO A ESTADO EXTERNO   *
002900      *                     DEL CANAL (COMPLETADA/PENDIENTE/REVERSADA)*
003000      *   08/09/19  LROJAS  AGREGADA LA COLUMNA PUEDE-REVERTIRSE,      *
003100      *                     APOYADA EN VER24HS (TICKET ARCB-1488)     *
003110      *   11/03/08  MGOMEZ  AGREGADO EL TITULAR DE LA CUENTA ORIGEN AL *
003120      *                     RENGLON DE RESULTADO, BUSCADO EN CUENTA Y *
003130      *                     CLIENTE (TICKET ARCB-1602)                *
003200      ******************************************************************
003300       IDENTIFICATION DIVISION.
003400       PROGRAM-ID. PTRXCLI.
003500       AUTHOR. TRONCOSO LEANDRO.
003600       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
003700       DATE-WRITTEN. 1994-04-05.
003800       DATE-COMPILED.
003900       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
004000
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT FICHERO-ENT ASSIGN TO CONSREF
004800           ORGANIZATION IS SEQUENTIAL
004900           ACCESS IS SEQUENTIAL
005000           FILE STATUS IS FS-ENTRADA.
005100
005200           SELECT FICHERO-SAL ASSIGN TO CONSRPT
005300           ORGANIZATION IS SEQUENTIAL
005400           ACCESS IS SEQUENTIAL
005500           FILE STATUS IS FS-SALIDA.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900       FD FICHERO-SAL RECORDING MODE IS F
006000                      DATA RECORD IS REG-SALIDA.
006100       01 REG-SALIDA              PIC X(80).
006200
006300      * REGISTRO DE PEDIDO DE CONSULTA DE ESTADO POR REFERENCIA.
006400       FD FICHERO-ENT RECORDING MODE IS F
006500                      DATA RECORD IS REG-ENTRADA.
006600       01 REG-ENTRADA.
006700          05 REQ-REFERENCIA       PIC X(36).
006800          05 REQ-FA-ANIO          PIC 9(4).
006900          05 REQ-FA-MES           PIC 9(2).
007000          05 REQ-FA-DIA           PIC 9(2).
007100          05 REQ-FA-HORA          PIC 9(2).
007200          05 REQ-FA-MINUTO        PIC 9(2).
007300          05 REQ-FA-SEGUNDO       PIC 9(2).
007400          05 FILLER               PIC X(20).
007500
007600       WORKING-STORAGE SECTION.
007700
007800      * VARIABLE FILE STATUS.
007900       77 WS-CONTADOR-PROCESADAS  PIC 9(9) USAGE COMP.
007950       77 FS-SALIDA               PIC 99.
008000          88 FS-SALIDA-OK         VALUE 00.
008100
008200       77 FS-ENTRADA              PIC 99.
008300          88 FS-ENTRADA-OK        VALUE 00.
008400          88 FS-ENTRADA-END       VALUE 10.
008500
008600      * SQL.
008700           EXEC SQL INCLUDE SQLCA END-EXEC.
008800           EXEC SQL INCLUDE ARCTRX END-EXEC.
008810           EXEC SQL INCLUDE ARCCTA END-EXEC.
008820           EXEC SQL INCLUDE ARCCLI END-EXEC.
008900
009000      * MAPEO DEL REPORTE (CAJA DE 80 COLUMNAS, ESTILO DE SIEMPRE).
009100       01 WS-GUIONES.
009200          05 FILLER               PIC X VALUE SPACE.
009300          05 FILLER               PIC X(68) VALUE ALL '-'.
009400          05 FILLER               PIC X VALUE SPACE.
009500
009600       01 WS-REFERENCIA-LINEA.
009700          05 FILLER               PIC X VALUE '|'.
009800          05 FILLER               PIC X VALUE SPACE.
009900          05 FILLER               PIC X(12) VALUE 'REFERENCIA: '.
010000          05 WS-R-REFERENCIA      PIC X(36).
010100          05 FILLER               PIC X(19) VALUE SPACES.
010200          05 FILLER               PIC X VALUE '|'.
010210*       VISTA PLANA DE LA LINEA DE REFERENCIA PARA EL WRITE FROM.
010220     01 WS-REFERENCIA-LINEA-TXT REDEFINES WS-REFERENCIA-LINEA
010230                                PIC X(70).
010240
010250*       RENGLON CON EL TITULAR DE LA CUENTA ORIGEN, RESUELTO EN
010260*       0625-BUSCAR-TITULAR CONTRA CUENTA Y, SI CORRESPONDE, CLIENTE
010270*       (TICKET ARCB-1602).
010280     01 WS-TITULAR-LINEA.
010290        05 FILLER               PIC X VALUE '|'.
010300        05 FILLER               PIC X VALUE SPACE.
010310        05 FILLER               PIC X(09) VALUE 'TITULAR: '.
010320        05 WS-TI-TITULAR        PIC X(40).
010330        05 FILLER               PIC X(18) VALUE SPACES.
010340        05 FILLER               PIC X VALUE '|'.
010350*       VISTA PLANA DE LA LINEA DE TITULAR PARA EL WRITE FROM.
010360     01 WS-TITULAR-LINEA-TXT REDEFINES WS-TITULAR-LINEA PIC X(70).
010400       01 WS-TIPO-LINEA.
010500          05 FILLER               PIC X VALUE '|'.
010600          05 FILLER               PIC X VALUE SPACE.
010700          05 FILLER               PIC X(06) VALUE 'TIPO: '.
010800          05 WS-T-TIPO            PIC X(28).
010900          05 FILLER               PIC X(33) VALUE SPACES.
011000          05 FILLER               PIC X VALUE '|'.
011010*       VISTA PLANA DE LA LINEA DE TIPO PARA EL WRITE FROM.
011020     01 WS-TIPO-LINEA-TXT REDEFINES WS-TIPO-LINEA PIC X(70).
011200       01 WS-MONTO-LINEA.
011300          05 FILLER               PIC X VALUE '|'.
011400          05 FILLER               PIC X VALUE SPACE.
011500          05 FILLER               PIC X(07) VALUE 'MONTO: '.
011600          05 WS-M-MONTO           PIC $$$$$$$$$$$$9.99.
011700          05 FILLER               PIC X(45) VALUE SPACES.
011800          05 FILLER               PIC X VALUE '|'.
011900
012000       01 WS-ESTADO-LINEA.
012100          05 FILLER               PIC X VALUE '|'.
012200          05 FILLER               PIC X VALUE SPACE.
012300          05 FILLER               PIC X(08) VALUE 'ESTADO: '.
012400          05 WS-E-ESTADO          PIC X(12).
012500          05 FILLER               PIC X(13) VALUE SPACES.
012600          05 FILLER               PIC X(17) VALUE 'PUEDE REVERTIRSE:'.
012700          05 FILLER               PIC X VALUE SPACE.
012800          05 WS-E-REVERSIBLE      PIC X(02).
012900          05 FILLER               PIC X(14) VALUE SPACES.
013000          05 FILLER               PIC X VALUE '|'.
013010*       VISTA PLANA DE LA LINEA DE ESTADO PARA EL WRITE FROM.
013020     01 WS-ESTADO-LINEA-TXT REDEFINES WS-ESTADO-LINEA PIC X(70).
013200       01 WS-NO-ENCONTRADA.
013300          05 FILLER               PIC X VALUE '|'.
013400          05 FILLER               PIC X(15) VALUE ALL '*'.
013500          05 FILLER               PIC X VALUE SPACE.
013600          05 FILLER               PIC X(35)
013700                         VALUE 'REFERENCIA NO ENCONTRADA (NOT_FOUND)'.
013800          05 FILLER               PIC X VALUE SPACES.
013900          05 FILLER               PIC X(16) VALUE ALL '*'.
014000          05 FILLER               PIC X VALUE '|'.
014100
014200      * VARIABLES DE TRABAJO.
014300       77 WS-ESTADO-EXTERNO       PIC X(12).
014400       77 WS-TIPO-REVERSIBLE      PIC X VALUE 'N'.
014500          88 WS-TIPO-REVERSIBLE-S VALUE 'S'.
014600       77 WS-ESTADO-VALIDO        PIC X VALUE 'N'.
014700          88 WS-ESTADO-VALIDO-S   VALUE 'S'.
014800       77 WS-DENTRO-24H           PIC X VALUE 'N'.
014900          88 WS-DENTRO-24H-S      VALUE 'S'.
015000       77 WS-PUEDE-REVERTIRSE     PIC X VALUE 'N'.
015100          88 WS-PUEDE-REVERTIRSE-S VALUE 'S'.
015200
015300      * PARAMETROS DE LLAMADA A VER24HS.
015400       77 WS-SVER24HS             PIC X(08) VALUE 'VER24HS'.
015500
015600       01 WS-FECHA-ORIGEN.
015700          05 WS-FO-ANIO           PIC 9(4).
015800          05 WS-FO-MES            PIC 9(2).
015900          05 WS-FO-DIA            PIC 9(2).
016000          05 WS-FO-HORA           PIC 9(2).
016100          05 WS-FO-MINUTO         PIC 9(2).
016150          05 WS-FO-SEGUNDO        PIC 9(2).
016180          05 FILLER               PIC X(01).
016300
016400       01 WS-FECHA-ACTUAL.
016500          05 WS-FA-ANIO           PIC 9(4).
016600          05 WS-FA-MES            PIC 9(2).
016700          05 WS-FA-DIA            PIC 9(2).
016800          05 WS-FA-HORA           PIC 9(2).
016900          05 WS-FA-MINUTO         PIC 9(2).
016950          05 WS-FA-SEGUNDO        PIC 9(2).
016980          05 FILLER               PIC X(01).
017100
017200       01 WS-RESULTADO-24H.
017300          05 WS-VALIDAR           PIC X.
017400             88 WS-VALIDAR-S      VALUE 'S'.
017500             88 WS-VALIDAR-N      VALUE 'N'.
017600          05 WS-DENTRO-24H-FLAG   PIC X.
017700             88 WS-DENTRO-24H-FLAG-S VALUE 'S'.
017800          05 FILLER               PIC X(10).
017900
018000       PROCEDURE DIVISION.
018100       0100-PROGRAMA-PRINCIPAL.
018200           PERFORM 0200-INICIAR-PROGRAMA
018300           READ FICHERO-ENT
018400           PERFORM 0600-PROCESAR-SOLICITUD UNTIL FS-ENTRADA-END
018500           PERFORM 0800-CERRAR-ARCHIVOS
018600           PERFORM 0900-CERRAR-PROGRAMA.
018700
018800      ******************************************************************
018900      * ABRIMOS LOS ARCHIVOS DEL PROGRAMA.                             *
019000      ******************************************************************
019100       0200-INICIAR-PROGRAMA.
019200           OPEN INPUT FICHERO-ENT
019300           IF FS-ENTRADA NOT = 0
019400              PERFORM 0900-CERRAR-PROGRAMA
019500           END-IF
019600           OPEN OUTPUT FICHERO-SAL
019700           IF FS-SALIDA NOT = 0
019800              CLOSE FICHERO-ENT
019900              PERFORM 0900-CERRAR-PROGRAMA
020000           END-IF.
020100
020200      ******************************************************************
020300      * POR CADA PEDIDO, BUSCAMOS LA TRANSACCION Y ESCRIBIMOS SU CAJA  *
020400      * DE RESULTADO (O LA CAJA DE NO ENCONTRADA).                     *
020500      ******************************************************************
020600       0600-PROCESAR-SOLICITUD.
020650           ADD 1 TO WS-CONTADOR-PROCESADAS
020700           MOVE 36 TO REFERENCIA-LEN OF DCLTRANSACCION
020800           MOVE REQ-REFERENCIA TO REFERENCIA-TEXT OF DCLTRANSACCION
020900           PERFORM 0610-BUSCAR-TRANSACCION
021000           EVALUATE SQLCODE
021100             WHEN 0
021200                PERFORM 0620-MAPEAR-ESTADO-EXTERNO
021250                PERFORM 0625-BUSCAR-TITULAR
021300                PERFORM 0630-DETERMINAR-REVERSIBILIDAD
021400                PERFORM 0640-ESCRIBIR-CAJA-RESULTADO
021500             WHEN 100
021600                PERFORM 0650-ESCRIBIR-CAJA-NO-ENCONTRADA
021700             WHEN OTHER
021800                DISPLAY 'PTRXCLI: ERROR AL BUSCAR, SQLCODE ' SQLCODE
021900                PERFORM 0650-ESCRIBIR-CAJA-NO-ENCONTRADA
022000           END-EVALUATE
022100           READ FICHERO-ENT.
022200
022300       0610-BUSCAR-TRANSACCION.
022400           EXEC SQL
022500                SELECT TIPO_OPERACION, MONTO, ESTADO,
022600                       FECHA_CREACION, ID_CUENTA_ORIGEN
022700                INTO :DCLTRANSACCION.TIPO-OPERACION,
022800                     :DCLTRANSACCION.MONTO,
022900                     :DCLTRANSACCION.ESTADO,
023000                     :DCLTRANSACCION.FECHA-CREACION-NUM,
023050                     :DCLTRANSACCION.ID-CUENTA-ORIGEN
023100                FROM ARCB.TRANSACCION
023200                WHERE REFERENCIA = :DCLTRANSACCION.REFERENCIA
023300           END-EXEC.
023400
023500      ******************************************************************
023600      * TRADUCIMOS EL ESTADO INTERNO AL VOCABULARIO QUE VEN LOS        *
023700      * CANALES; LO QUE NO TIENE MAPEO PROPIO PASA TAL CUAL.           *
023800      ******************************************************************
023900       0620-MAPEAR-ESTADO-EXTERNO.
024000           EVALUATE ESTADO OF DCLTRANSACCION
024100             WHEN 'COMPLETADA'
024200                MOVE 'COMPLETED' TO WS-ESTADO-EXTERNO
024300             WHEN 'PENDIENTE'
024400                MOVE 'PENDING' TO WS-ESTADO-EXTERNO
024500             WHEN 'REVERSADA'
024600                MOVE 'REVERSED' TO WS-ESTADO-EXTERNO
024700             WHEN OTHER
024800                MOVE ESTADO OF DCLTRANSACCION TO WS-ESTADO-EXTERNO
024900           END-EVALUATE.
025000
025002      ******************************************************************
025003      * BUSCAMOS EL TITULAR DE LA CUENTA ORIGEN PARA EL RENGLON DE      *
025004      * RESULTADO.  LA CUENTA TRAE SU PROPIO NOMBRE-TITULAR (CUENTAS    *
025005      * EXTERNAS SIN CLIENTE ASOCIADO); CUANDO TIENE ID-CLIENTE SE      *
025006      * PREFIERE EL NOMBRE ARMADO DESDE CLIENTE (TICKET ARCB-1602).     *
025007      ******************************************************************
025008       0625-BUSCAR-TITULAR.
025009           MOVE ID-CUENTA-ORIGEN OF DCLTRANSACCION TO ID-CUENTA
025010                                                      OF DCLCUENTA
025011           EXEC SQL
025012                SELECT NOMBRE_TITULAR, ID_CLIENTE
025013                INTO :DCLCUENTA.NOMBRE-TITULAR,
025014                     :DCLCUENTA.ID-CLIENTE
025015                FROM ARCB.CUENTA
025016                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
025017           END-EXEC
025018           IF SQLCODE NOT = 0
025019              MOVE 'TITULAR NO DISPONIBLE' TO WS-TI-TITULAR
025020           ELSE
025021              IF ID-CLIENTE OF DCLCUENTA > 0
025022                 PERFORM 0627-BUSCAR-NOMBRE-CLIENTE
025023              ELSE
025024                 MOVE NOMTIT-TEXT OF DCLCUENTA TO WS-TI-TITULAR
025025              END-IF
025026           END-IF.
025027
025028      ******************************************************************
025029      * EL NOMBRE SE ARMA CON NOMBRES + APELLIDOS; SI ALGUNO DE LOS DOS *
025030      * LLEGO VACIO SE USA NOMBRE-COMPLETO COMO RESPALDO (MISMO         *
025031      * CRITERIO QUE DEJO JPEREZ EN EL DCLGEN DE CLIENTE).              *
025032      ******************************************************************
025033       0627-BUSCAR-NOMBRE-CLIENTE.
025034           MOVE ID-CLIENTE OF DCLCUENTA TO ID-CLIENTE OF DCLCLIENTE
025035           EXEC SQL
025036                SELECT NOMBRES, APELLIDOS, NOMBRE_COMPLETO
025037                INTO :DCLCLIENTE.NOMBRES,
025038                     :DCLCLIENTE.APELLIDOS,
025039                     :DCLCLIENTE.NOMBRE-COMPLETO
025040                FROM ARCB.CLIENTE
025041                WHERE ID_CLIENTE = :DCLCLIENTE.ID-CLIENTE
025042           END-EXEC
025043           IF SQLCODE NOT = 0
025044              MOVE NOMTIT-TEXT OF DCLCUENTA TO WS-TI-TITULAR
025045           ELSE
025046              IF NOMBRES-TEXT OF DCLCLIENTE = SPACES
025047                 OR APELLID-TEXT OF DCLCLIENTE = SPACES
025048                 MOVE NOMCOMP-TEXT OF DCLCLIENTE TO WS-TI-TITULAR
025049              ELSE
025050                 STRING NOMBRES-TEXT OF DCLCLIENTE DELIMITED BY SPACE
025051                        ' ' DELIMITED BY SIZE
025052                        APELLID-TEXT OF DCLCLIENTE DELIMITED BY SPACE
025053                        INTO WS-TI-TITULAR
025054              END-IF
025055           END-IF.
025056
025100      ******************************************************************
025200      * UNA TRANSACCION PUEDE REVERTIRSE SI ES DE UN TIPO REVERSIBLE   *
025300      * (SALIDA/INTERBANCARIA), SIGUE DENTRO DE LA VENTANA DE 24 HORAS *
025400      * (VER24HS) Y SU ESTADO TODAVIA LO PERMITE.                      *
025500      ******************************************************************
025600       0630-DETERMINAR-REVERSIBILIDAD.
025700           MOVE 'N' TO WS-TIPO-REVERSIBLE
025800           MOVE 'N' TO WS-ESTADO-VALIDO
025900           MOVE 'N' TO WS-DENTRO-24H
026000           MOVE 'N' TO WS-PUEDE-REVERTIRSE
026100           EVALUATE TIPOPER-TEXT OF DCLTRANSACCION
026200             WHEN 'TRANSFERENCIA_SALIDA'
026300             WHEN 'TRANSFERENCIA_INTERBANCARIA'
026400                MOVE 'S' TO WS-TIPO-REVERSIBLE
026500           END-EVALUATE
026600           EVALUATE ESTADO OF DCLTRANSACCION
026700             WHEN 'REVERSADA'
026800             WHEN 'DEVUELTA'
026900             WHEN 'FALLIDA'
027000                MOVE 'N' TO WS-ESTADO-VALIDO
027100             WHEN OTHER
027200                MOVE 'S' TO WS-ESTADO-VALIDO
027300           END-EVALUATE
027400           IF WS-TIPO-REVERSIBLE-S AND WS-ESTADO-VALIDO-S
027500              MOVE FC-ANIO OF DCLTRANSACCION TO WS-FO-ANIO
027600              MOVE FC-MES OF DCLTRANSACCION TO WS-FO-MES
027700              MOVE FC-DIA OF DCLTRANSACCION TO WS-FO-DIA
027800              MOVE FC-HORA OF DCLTRANSACCION TO WS-FO-HORA
027900              MOVE FC-MINUTO OF DCLTRANSACCION TO WS-FO-MINUTO
028000              MOVE FC-SEGUNDO OF DCLTRANSACCION TO WS-FO-SEGUNDO
028100              MOVE REQ-FA-ANIO TO WS-FA-ANIO
028200              MOVE REQ-FA-MES TO WS-FA-MES
028300              MOVE REQ-FA-DIA TO WS-FA-DIA
028400              MOVE REQ-FA-HORA TO WS-FA-HORA
028500              MOVE REQ-FA-MINUTO TO WS-FA-MINUTO
028600              MOVE REQ-FA-SEGUNDO TO WS-FA-SEGUNDO
028700              CALL WS-SVER24HS USING WS-FECHA-ORIGEN, WS-FECHA-ACTUAL,
028800                   WS-RESULTADO-24H
028900              IF WS-DENTRO-24H-FLAG-S
029000                 MOVE 'S' TO WS-DENTRO-24H
029100              END-IF
029200           END-IF
029300           IF WS-TIPO-REVERSIBLE-S AND WS-ESTADO-VALIDO-S
029400                 AND WS-DENTRO-24H-S
029500              MOVE 'S' TO WS-PUEDE-REVERTIRSE
029600           END-IF.
029700
029800       0640-ESCRIBIR-CAJA-RESULTADO.
029900           MOVE REQ-REFERENCIA TO WS-R-REFERENCIA
030000           MOVE TIPOPER-TEXT OF DCLTRANSACCION TO WS-T-TIPO
030100           MOVE MONTO OF DCLTRANSACCION TO WS-M-MONTO
030200           MOVE WS-ESTADO-EXTERNO TO WS-E-ESTADO
030300           IF WS-PUEDE-REVERTIRSE-S
030400              MOVE 'SI' TO WS-E-REVERSIBLE
030500           ELSE
030600              MOVE 'NO' TO WS-E-REVERSIBLE
030700           END-IF
030800           WRITE REG-SALIDA FROM WS-GUIONES
030900           WRITE REG-SALIDA FROM WS-REFERENCIA-LINEA
030950           WRITE REG-SALIDA FROM WS-TITULAR-LINEA
031000           WRITE REG-SALIDA FROM WS-TIPO-LINEA
031100           WRITE REG-SALIDA FROM WS-MONTO-LINEA
031200           WRITE REG-SALIDA FROM WS-ESTADO-LINEA
031300           WRITE REG-SALIDA FROM WS-GUIONES.
031400
031500       0650-ESCRIBIR-CAJA-NO-ENCONTRADA.
031600           MOVE REQ-REFERENCIA TO WS-R-REFERENCIA
031700           WRITE REG-SALIDA FROM WS-GUIONES
031800           WRITE REG-SALIDA FROM WS-REFERENCIA-LINEA
031900           WRITE REG-SALIDA FROM WS-NO-ENCONTRADA
032000           WRITE REG-SALIDA FROM WS-GUIONES.
032100
032200       0800-CERRAR-ARCHIVOS.
032300           CLOSE FICHERO-SAL
032400           CLOSE FICHERO-ENT.
032500
032600       0900-CERRAR-PROGRAMA.
032700           STOP RUN.
