000100******************************************************************
000200*    DCLGEN TABLE(ARCB.TRANSACCION)                               *
000300*    LIBRARY(ARCB.DCLGEN.COPYLIB) COBOL STRUCTURE(DCLTRANSACCION) *
000400*    ESTA COPIA CORRESPONDE AL REGISTRO DE MOVIMIENTOS DEL MAYOR  *
000500*    DE ARCBANK (TABLA ARCB.TRANSACCION).  NO EDITAR A MANO -     *
000600*    REGENERAR CON EL DCLGEN SI CAMBIA LA TABLA.                  *
000700******************************************************************
000800*    94/03/11  LTRON   PRIMERA VERSION - TABLA TRX.TRANSACCION    *
000900*    96/07/02  LTRON   AGREGADO SALDO-RESULTANTE-DESTINO          *
001000*    98/11/20  RCANT   Y2K: FECHA-CREACION A 4 DIGITOS DE ANIO    *
001100*    99/02/08  RCANT   AGREGADO CODIGO-REFERENCIA (SWITCH)        *
001200*    01/06/14  MGOMEZ  AGREGADO CANAL, ID-SUCURSAL                *
001300*    03/09/30  MGOMEZ  AGREGADO ID-BANCO-EXTERNO, CUENTA-EXTERNA  *
001400*    05/04/19  JPEREZ  AGREGADO ID-TRANSACCION-REVERSA            *
001450*    07/02/13  MGOMEZ  RG-0447: MONTO/SALDO-RESULTANTE A COMP-3,   *
001460*                      CONSISTENTE CON EL DECIMAL DE LA COLUMNA    *
001470*                      EN DB2 (ANTES VENIA EN ZONED POR ERROR)     *
001500******************************************************************
001600     01 DCLTRANSACCION.
001700        10 ID-TRANSACCION           PIC S9(9) USAGE COMP.
001800        10 REFERENCIA.
001900           49 REFERENCIA-LEN        PIC S9(4) USAGE COMP.
002000           49 REFERENCIA-TEXT       PIC X(36).
002100        10 CODIGO-REFERENCIA.
002200           49 CODREF-LEN            PIC S9(4) USAGE COMP.
002300           49 CODREF-TEXT           PIC X(20).
002400        10 TIPO-OPERACION.
002500           49 TIPOPER-LEN           PIC S9(4) USAGE COMP.
002600           49 TIPOPER-TEXT          PIC X(28).
002700        10 ID-CUENTA-ORIGEN         PIC 9(9).
002800        10 ID-CUENTA-DESTINO        PIC 9(9).
002900        10 CUENTA-EXTERNA.
003000           49 CTAEXT-LEN            PIC S9(4) USAGE COMP.
003100           49 CTAEXT-TEXT           PIC X(20).
003200        10 ID-BANCO-EXTERNO.
003300           49 BCOEXT-LEN            PIC S9(4) USAGE COMP.
003400           49 BCOEXT-TEXT           PIC X(10).
003500        10 ID-TRANSACCION-REVERSA   PIC S9(9) USAGE COMP.
003600        10 MONTO                    PIC 9(13)V99 USAGE COMP-3.
003700        10 SALDO-RESULTANTE         PIC S9(13)V99 USAGE COMP-3.
003800        10 SALDO-RESULTANTE-DESTINO PIC S9(13)V99 USAGE COMP-3.
003900*       FECHA-CREACION SE GUARDA EN DOS VISTAS: LA NUMERICA
004000*       PARTIDA POR COMPONENTE (USADA PARA COMPARAR/SUMAR) Y LA
004100*       VISTA DE 14 POSICIONES USADA PARA IMPRIMIR/TRANSMITIR.
004200        10 FECHA-CREACION-NUM.
004300           15 FC-ANIO               PIC 9(4).
004400           15 FC-MES                PIC 9(2).
004500           15 FC-DIA                PIC 9(2).
004600           15 FC-HORA               PIC 9(2).
004700           15 FC-MINUTO             PIC 9(2).
004800           15 FC-SEGUNDO            PIC 9(2).
004900        10 FECHA-CREACION-TXT REDEFINES FECHA-CREACION-NUM
005000                                    PIC X(14).
005100        10 DESCRIPCION.
005200           49 DESCRIP-LEN           PIC S9(4) USAGE COMP.
005300           49 DESCRIP-TEXT          PIC X(100).
005400        10 CANAL                    PIC X(10).
005500        10 ID-SUCURSAL              PIC S9(4) USAGE COMP.
005600        10 ESTADO                   PIC X(12).
005700           88 ESTADO-PENDIENTE      VALUE 'PENDIENTE'.
005800           88 ESTADO-COMPLETADA     VALUE 'COMPLETADA'.
005900           88 ESTADO-REVERSADA      VALUE 'REVERSADA'.
006000           88 ESTADO-DEVUELTA       VALUE 'DEVUELTA'.
006100           88 ESTADO-FALLIDA        VALUE 'FALLIDA'.
006200*       VISTA ALTERNATIVA DE LAS CUENTAS: LOS 4 PRIMEROS DIGITOS
006300*       DEL ID DE CUENTA IDENTIFICAN LA SUCURSAL DE APERTURA Y
006400*       LOS 5 RESTANTES EL SECUENCIAL DE CUENTA DENTRO DE ELLA.
006500        10 ID-CTA-ORIGEN-R REDEFINES ID-CUENTA-ORIGEN.
006600           15 ID-CTA-ORIGEN-SUC     PIC 9(4).
006700           15 ID-CTA-ORIGEN-SEC     PIC 9(5).
006800        10 ID-CTA-DESTINO-R REDEFINES ID-CUENTA-DESTINO.
006900           15 ID-CTA-DESTINO-SUC    PIC 9(4).
007000           15 ID-CTA-DESTINO-SEC    PIC 9(5).
007100        10 FILLER                   PIC X(08).
