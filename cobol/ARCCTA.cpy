000100******************************************************************
000200*    DCLGEN TABLE(ARCB.CUENTA)                                    *
000300*    LIBRARY(ARCB.DCLGEN.COPYLIB) COBOL STRUCTURE(DCLCUENTA)      *
000400*    DATOS DE CUENTA, ESPEJO LOCAL DE LO QUE EN PRODUCCION        *
000500*    MANTIENE EL MICROSERVICIO DE CUENTAS; AQUI SE LEE Y SE       *
000600*    ACTUALIZA EL SALDO DENTRO DE LA MISMA UNIDAD DE TRABAJO.     *
000700******************************************************************
000800*    94/03/11  LTRON   PRIMERA VERSION - TABLA TRX.CLIENTE.SALDO  *
000900*    97/05/02  RCANT   SEPARADA DE CLIENTE A SU PROPIA TABLA      *
001000*    98/12/03  RCANT   Y2K: SIN CAMBIOS DE FORMATO DE FECHA AQUI  *
001100*    02/02/14  MGOMEZ  AGREGADO ESTADO-CUENTA (ACTIVE/BLOQUEADA)  *
001200*    04/10/08  JPEREZ  AGREGADO NOMBRE-TITULAR PARA CUENTAS SIN   *
001300*                      CLIENTE ASOCIADO (CUENTAS EXTERNAS)       *
001350*    07/02/13  MGOMEZ  RG-0447: SALDO A COMP-3 (ZONED NO COINCIDE *
001360*                      CON EL DECIMAL DE LA COLUMNA EN DB2)       *
001370*    11/03/08  MGOMEZ  INCLUIDA DESDE PTRXCLI: NOMBRE-TITULAR E   *
001380*                      ID-CLIENTE AHORA SE LEEN PARA EL RENGLON   *
001390*                      DE TITULAR EN LA CONSULTA POR REFERENCIA   *
001395*                      (TICKET ARCB-1602)                         *
001400******************************************************************
001500     01 DCLCUENTA.
001600        10 ID-CUENTA                PIC S9(9) USAGE COMP.
001700        10 NUMERO-CUENTA.
001800           49 NUMCTA-LEN            PIC S9(4) USAGE COMP.
001900           49 NUMCTA-TEXT           PIC X(20).
002000        10 SALDO                    PIC S9(13)V99 USAGE COMP-3.
002100        10 ID-CLIENTE               PIC S9(9) USAGE COMP.
002200        10 NOMBRE-TITULAR.
002300           49 NOMTIT-LEN            PIC S9(4) USAGE COMP.
002400           49 NOMTIT-TEXT           PIC X(60).
002500        10 ESTADO-CUENTA            PIC X(10).
002600           88 CUENTA-ACTIVA         VALUE 'ACTIVE'.
002700*       VISTA PLANA DEL SALDO EMPAQUETADO, USADA SOLO PARA EL
002800*       VOLCADO HEXADECIMAL DE DIAGNOSTICO (YA NO ES IMPRIMIBLE
002850*       DIRECTAMENTE DESDE QUE EL SALDO PASO A COMP-3, RG-0447).
002900        10 SALDO-R REDEFINES SALDO  PIC X(08).
003200        10 FILLER                   PIC X(06).
