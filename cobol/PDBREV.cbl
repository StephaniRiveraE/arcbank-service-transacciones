000100      ******************************************************************
000200      * PROGRAM-ID. PDBREV                                            *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-12-02                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * PROCESA LAS CONFIRMACIONES DE DEVOLUCION (PACS.004) QUE        *
001000      * LLEGAN DESDE EL SWITCH SOBRE UNA TRANSACCION QUE NOSOTROS      *
001100      * ORIGINAMOS.  UBICA LA TRANSACCION ORIGINAL POR REFERENCIA,     *
001200      * APLICA EL IMPACTO DE SALDO QUE CORRESPONDA SEGUN SU TIPO,      *
001300      * ASIENTA EL MOVIMIENTO DE REVERSO Y MARCA LA ORIGINAL COMO      *
001400      * REVERSADA.  ES EL CONTRAPUNTO DE PDBDEV: ALLA INICIAMOS LA     *
001500      * DEVOLUCION, AQUI LA CONFIRMAMOS.                              *
001600      ******************************************************************
001700      * HISTORIAL DE CAMBIOS.                                         *
001800      *   03/12/02  MGOMEZ  VERSION ORIGINAL                          *
001900      *   04/04/20  MGOMEZ  MOTIVO DE LA DEVOLUCION TRADUCIDO VIA      *
002000      *                     PISOMAP PARA EL LISTADO DE AUDITORIA      *
002100      *   06/08/14  JPEREZ  RETURN-INSTRUCTION-ID EN BLANCO SE         *
002200      *                     GENERA INTERNAMENTE (ARCB-1402)           *
002300      *   09/03/30  LROJAS  CONFIRMACIONES DUPLICADAS (ORIGINAL YA     *
002400      *                     REVERSADA/DEVUELTA) SE IGNORAN SIN ERROR  *
002500      ******************************************************************
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID. PDBREV.
002800       AUTHOR. M. GOMEZ.
002900       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
003000       DATE-WRITTEN. 2003-12-02.
003100       DATE-COMPILED.
003200       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003300
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT FICHERO-ENT ASSIGN TO DEVCNF
004100           ORGANIZATION IS SEQUENTIAL
004200           ACCESS IS SEQUENTIAL
004300           FILE STATUS IS FS-ENTRADA.
004400
004500           SELECT AUDIT-FICH ASSIGN TO RVAUDIT
004600           ORGANIZATION IS SEQUENTIAL
004700           ACCESS IS SEQUENTIAL
004800           FILE STATUS IS FS-AUDIT.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200
005300      * CONFIRMACION DE DEVOLUCION ENTRANTE (PACS.004).
005400       FD FICHERO-ENT RECORDING MODE IS F
005500                      DATA RECORD IS REG-ENTRADA.
005600       01 REG-ENTRADA.
005700          05 REQ-RETURN-INSTRUCTION-ID  PIC X(36).
005800          05 REQ-ORIGINAL-INSTRUCTION-ID PIC X(36).
005900          05 REQ-RETURN-REASON          PIC X(20).
006000          05 REQ-RETURN-AMOUNT          PIC S9(13)V99 USAGE COMP-3.
006100          05 REQ-ORIGINATING-BANK-ID    PIC X(10).
006200          05 REQ-CD-ANIO                PIC 9(04).
006300          05 REQ-CD-MES                 PIC 9(02).
006400          05 REQ-CD-DIA                 PIC 9(02).
006500          05 REQ-CD-HORA                 PIC 9(02).
006600          05 REQ-CD-MINUTO              PIC 9(02).
006700          05 REQ-CD-SEGUNDO             PIC 9(02).
006800          05 FILLER                     PIC X(11).
006900
007000      * LISTADO DE AUDITORIA DE LA CORRIDA.
007100       FD AUDIT-FICH RECORDING MODE IS F
007200                     DATA RECORD IS REG-AUDITORIA.
007300       01 REG-AUDITORIA.
007400          05 A-REFERENCIA               PIC X(36).
007500          05 FILLER                     PIC X.
007600          05 A-REFERENCIA-ORIGINAL      PIC X(36).
007700          05 FILLER                     PIC X.
007800          05 A-MOTIVO-ISO               PIC X(04).
007900          05 FILLER                     PIC X.
008000          05 A-RESULTADO                PIC X(15).
008100          05 FILLER                     PIC X(15).
008200
008300       WORKING-STORAGE SECTION.
008400
008500       77 FS-ENTRADA               PIC 99.
008600          88 FS-ENTRADA-OK         VALUE 00.
008700          88 FS-ENTRADA-END        VALUE 10.
008800       77 FS-AUDIT                 PIC 99.
008900          88 FS-AUDIT-OK           VALUE 00.
009000
009100       77 WS-CONTADOR-PROCESADAS   PIC 9(9) USAGE COMP.
009200       77 WS-RECHAZADO             PIC X VALUE 'N'.
009300          88 WS-ES-RECHAZADO       VALUE 'S'.
009400       77 WS-RESULTADO-TXT         PIC X(15) VALUE SPACES.
009500       77 WS-NUEVO-SALDO           PIC S9(13)V99 USAGE COMP-3.
009600       77 WS-MOTIVO-ISO            PIC X(04).
009700       77 WS-RETURN-ID             PIC X(36).

009710      * VISTA PARTIDA DEL RETURN-ID PARA RECONOCER DE UN VISTAZO SI
009720      * FUE GENERADO INTERNAMENTE (PREFIJO 'RVI-') O VINO DEL SWITCH.
009730       01 WS-RETURN-ID-R REDEFINES WS-RETURN-ID.
009740          05 WS-RID-PREFIJO        PIC X(04).
009745          05 WS-RID-RESTO          PIC X(31).
009750          05 FILLER                PIC X(01).
009800       77 WS-FECHA-SISTEMA         PIC 9(08).
009900       77 WS-HORA-SISTEMA          PIC 9(08).
010000       77 WS-SECUENCIA-RETURN-ID   PIC S9(9) USAGE COMP.
010010       77 WS-ID-TRX-ORIGINAL       PIC S9(9) USAGE COMP.
010020       77 WS-ID-CUENTA-ORIGEN-REV  PIC 9(09).
010030       77 WS-ID-CUENTA-DESTINO-REV PIC 9(09).
010040       77 WS-DESCRIPCION-ORIGINAL  PIC X(100).
010050       77 WS-DESCRIPCION-ACTUALIZADA PIC X(100).
010060       77 WS-LARGO-DESCRIPCION     PIC S9(4) USAGE COMP.
010070       77 WS-FIN-RECORTE           PIC X VALUE 'N'.
010080          88 WS-FIN-RECORTE-S      VALUE 'S'.
010100
010200       01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010300          05 WS-FS-ANIO              PIC 9(04).
010400          05 WS-FS-MES               PIC 9(02).
010500          05 WS-FS-DIA               PIC 9(02).
010600
010700       01 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
010800          05 WS-HS-HORA              PIC 9(02).
010900          05 WS-HS-MINUTO            PIC 9(02).
011000          05 WS-HS-SEGUNDO           PIC 9(02).
011100          05 FILLER                  PIC 9(02).
011200
011300      * RETURN-ID GENERADO CUANDO EL SWITCH NO LO INFORMA.
011400       01 WS-RETURN-ID-GENERADO.
011500          05 FILLER                  PIC X(04) VALUE 'RVI-'.
011600          05 WS-RID-SECUENCIA        PIC 9(09).
011700          05 FILLER                  PIC X(23) VALUE ALL '0'.
011800
011900      * SQL.
012000           EXEC SQL INCLUDE SQLCA END-EXEC.
012100           EXEC SQL INCLUDE ARCTRX END-EXEC.
012200
012300           EXEC SQL BEGIN DECLARE SECTION END-EXEC.
012400       01 DCLAUXILIAR.
012500          05 IND-NULL               PIC S9(4) USAGE COMP.
012600          05 WS-SIGUIENTE-ID        PIC S9(9) USAGE COMP.
012700          05 FILLER                 PIC X(04).
012800           EXEC SQL END DECLARE SECTION END-EXEC.
012900
013000       77 WS-SPISOMAP              PIC X(08) VALUE 'PISOMAP'.
013100
013200       01 WS-TOTAL-LINEA.
013300          05 FILLER                  PIC X(32)
013400                      VALUE 'TOTAL TRANSACCIONES PROCESADAS: '.
013500          05 WS-TOTAL-IMPRESO        PIC ZZZ,ZZZ,ZZ9.
013600          05 FILLER                  PIC X(40) VALUE SPACES.
013700
013800       PROCEDURE DIVISION.
013900       0000-MAIN-PROGRAM.
014000           PERFORM 1000-INIT-PROGRAM
014100           READ FICHERO-ENT
014200           PERFORM 2000-PROCESAMIENTO UNTIL FS-ENTRADA-END
014300           PERFORM 3000-END-PROGRAM.
014400
014500       1000-INIT-PROGRAM.
014600           MOVE ZERO TO WS-CONTADOR-PROCESADAS
014700           MOVE ZERO TO WS-SECUENCIA-RETURN-ID
014800           PERFORM 1100-OPEN-ENT
014900           PERFORM 1200-OPEN-AUDITORIA
015000           PERFORM 1300-LEN-HOST
015100           ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
015200           ACCEPT WS-HORA-SISTEMA FROM TIME.
015300
015400       1100-OPEN-ENT.
015500           OPEN INPUT FICHERO-ENT
015600           IF FS-ENTRADA NOT = 0
015700              DISPLAY 'PDBREV: ERROR AL ABRIR ENTRADA ' FS-ENTRADA
015800              PERFORM 3300-STOP-PROGRAM
015900           END-IF.
016000
016100       1200-OPEN-AUDITORIA.
016200           OPEN OUTPUT AUDIT-FICH
016300           IF FS-AUDIT NOT = 0
016400              DISPLAY 'PDBREV: ERROR AL ABRIR AUDITORIA ' FS-AUDIT
016500              PERFORM 3300-STOP-PROGRAM
016600           END-IF.
016700
016800       1300-LEN-HOST.
016900           MOVE 36 TO REFERENCIA-LEN OF DCLTRANSACCION
017000           MOVE 100 TO DESCRIP-LEN OF DCLTRANSACCION.
017100
017200      ******************************************************************
017300      * POR CADA CONFIRMACION: UBICAMOS LA ORIGINAL, DESCARTAMOS LAS   *
017400      * YA REVERSADAS/DEVUELTAS, APLICAMOS EL IMPACTO DE SALDO SEGUN   *
017500      * EL TIPO Y ASENTAMOS EL MOVIMIENTO DE REVERSO.                  *
017600      ******************************************************************
017700       2000-PROCESAMIENTO.
017800           ADD 1 TO WS-CONTADOR-PROCESADAS
017900           MOVE 'N' TO WS-RECHAZADO
018000           MOVE SPACES TO WS-RESULTADO-TXT
018100           PERFORM 2050-RESOLVER-RETURN-ID
018200           PERFORM 2100-BUSCAR-TRANSACCION-ORIGINAL
018300           IF NOT WS-ES-RECHAZADO
018400              IF ESTADO OF DCLTRANSACCION = 'REVERSADA' OR
018500                 ESTADO OF DCLTRANSACCION = 'DEVUELTA'
018600                 MOVE 'S' TO WS-RECHAZADO
018700                 MOVE 'YA CONFIRMADA' TO WS-RESULTADO-TXT
018800              END-IF
018900           END-IF
019000           IF NOT WS-ES-RECHAZADO
019100              CALL WS-SPISOMAP USING REQ-RETURN-REASON, WS-MOTIVO-ISO
019200              PERFORM 2200-APLICAR-IMPACTO-DE-SALDO
019300           END-IF
019400           PERFORM 2900-ESCRIBIR-AUDITORIA
019500           READ FICHERO-ENT.
019600
019700       2050-RESOLVER-RETURN-ID.
019800           IF REQ-RETURN-INSTRUCTION-ID = SPACES
019900              ADD 1 TO WS-SECUENCIA-RETURN-ID
020000              MOVE WS-SECUENCIA-RETURN-ID TO WS-RID-SECUENCIA
020100              MOVE WS-RETURN-ID-GENERADO TO WS-RETURN-ID
020200           ELSE
020300              MOVE REQ-RETURN-INSTRUCTION-ID TO WS-RETURN-ID
020400           END-IF.
020500
020600       2100-BUSCAR-TRANSACCION-ORIGINAL.
020700           MOVE REQ-ORIGINAL-INSTRUCTION-ID TO REFERENCIA-TEXT
020800                OF DCLTRANSACCION
020900           MOVE 100 TO DESCRIP-LEN OF DCLTRANSACCION
020910           EXEC SQL
021000                SELECT ID_TRANSACCION, TIPO_OPERACION,
021100                       ID_CUENTA_ORIGEN, ID_CUENTA_DESTINO, ESTADO,
021110                       DESCRIPCION
021200                INTO :DCLTRANSACCION.ID-TRANSACCION,
021300                     :DCLTRANSACCION.TIPO-OPERACION,
021400                     :DCLTRANSACCION.ID-CUENTA-ORIGEN,
021500                     :DCLTRANSACCION.ID-CUENTA-DESTINO,
021600                     :DCLTRANSACCION.ESTADO,
021610                     :DCLTRANSACCION.DESCRIPCION
021700                FROM ARCB.TRANSACCION
021800                WHERE REFERENCIA = :DCLTRANSACCION.REFERENCIA
021900           END-EXEC
021910           IF SQLCODE = 0
021920              MOVE DESCRIP-TEXT OF DCLTRANSACCION
021930                   TO WS-DESCRIPCION-ORIGINAL
021940           END-IF
022000           EVALUATE SQLCODE
022100             WHEN 0
022200                CONTINUE
022300             WHEN 100
022400                MOVE 'S' TO WS-RECHAZADO
022500                MOVE 'NO ENCONTRADA' TO WS-RESULTADO-TXT
022600             WHEN OTHER
022700                MOVE 'S' TO WS-RECHAZADO
022800                MOVE 'ERROR TECNICO' TO WS-RESULTADO-TXT
022900                DISPLAY 'PDBREV: ERROR SQLCODE ' SQLCODE
023000           END-EVALUATE.
023100
023200       2200-APLICAR-IMPACTO-DE-SALDO.
023300           EVALUATE TIPOPER-TEXT OF DCLTRANSACCION
023400             WHEN 'TRANSFERENCIA_SALIDA'
023500             WHEN 'TRANSFERENCIA_INTERBANCARIA'
023600                EXEC SQL
023700                     SELECT SALDO INTO :WS-NUEVO-SALDO
023800                     FROM ARCB.CUENTA
023900                     WHERE ID_CUENTA =
024000                          :DCLTRANSACCION.ID-CUENTA-ORIGEN
024100                END-EXEC
024200                ADD REQ-RETURN-AMOUNT TO WS-NUEVO-SALDO
024300                EXEC SQL
024400                     UPDATE ARCB.CUENTA
024500                     SET SALDO = :WS-NUEVO-SALDO
024600                     WHERE ID_CUENTA =
024700                          :DCLTRANSACCION.ID-CUENTA-ORIGEN
024800                END-EXEC
024900                PERFORM 2700-INSERTAR-REVERSO
025000                PERFORM 2800-ACTUALIZAR-ORIGINAL
025100                MOVE 'REVERSADA' TO WS-RESULTADO-TXT
025200             WHEN 'TRANSFERENCIA_ENTRADA'
025300                EXEC SQL
025400                     SELECT SALDO INTO :WS-NUEVO-SALDO
025500                     FROM ARCB.CUENTA
025600                     WHERE ID_CUENTA =
025700                          :DCLTRANSACCION.ID-CUENTA-DESTINO
025800                END-EXEC
025900                SUBTRACT REQ-RETURN-AMOUNT FROM WS-NUEVO-SALDO
026000                EXEC SQL
026100                     UPDATE ARCB.CUENTA
026200                     SET SALDO = :WS-NUEVO-SALDO
026300                     WHERE ID_CUENTA =
026400                          :DCLTRANSACCION.ID-CUENTA-DESTINO
026500                END-EXEC
026600                PERFORM 2700-INSERTAR-REVERSO
026700                PERFORM 2800-ACTUALIZAR-ORIGINAL
026800                MOVE 'REVERSADA' TO WS-RESULTADO-TXT
026900             WHEN OTHER
027000                DISPLAY 'PDBREV: TIPO SIN IMPACTO DE SALDO DEFINIDO - '
027100                     TIPOPER-TEXT OF DCLTRANSACCION
027200                MOVE 'SIN ACCION' TO WS-RESULTADO-TXT
027300           END-EVALUATE.
027400
027500       2700-INSERTAR-REVERSO.
027600           PERFORM 2750-GENERAR-ID-TRX
027610           PERFORM 2850-RECORTAR-DESCRIPCION-ORIGINAL
027700           MOVE WS-RETURN-ID TO REFERENCIA-TEXT OF DCLTRANSACCION
027800           MOVE SPACES TO CODREF-TEXT OF DCLTRANSACCION
027900           MOVE 'REVERSO' TO TIPOPER-TEXT OF DCLTRANSACCION
028000           MOVE REQ-RETURN-AMOUNT TO MONTO OF DCLTRANSACCION
028100           MOVE WS-NUEVO-SALDO TO SALDO-RESULTANTE OF DCLTRANSACCION
028200           MOVE ZERO TO SALDO-RESULTANTE-DESTINO OF DCLTRANSACCION
028300           MOVE SPACES TO CTAEXT-TEXT OF DCLTRANSACCION
028400           MOVE REQ-ORIGINATING-BANK-ID TO BCOEXT-TEXT OF DCLTRANSACCION
028500           IF REQ-CD-ANIO = ZERO
028600              MOVE WS-FS-ANIO TO FC-ANIO OF DCLTRANSACCION
028700              MOVE WS-FS-MES TO FC-MES OF DCLTRANSACCION
028800              MOVE WS-FS-DIA TO FC-DIA OF DCLTRANSACCION
028900              MOVE WS-HS-HORA TO FC-HORA OF DCLTRANSACCION
029000              MOVE WS-HS-MINUTO TO FC-MINUTO OF DCLTRANSACCION
029100              MOVE WS-HS-SEGUNDO TO FC-SEGUNDO OF DCLTRANSACCION
029200           ELSE
029300              MOVE REQ-CD-ANIO TO FC-ANIO OF DCLTRANSACCION
029400              MOVE REQ-CD-MES TO FC-MES OF DCLTRANSACCION
029500              MOVE REQ-CD-DIA TO FC-DIA OF DCLTRANSACCION
029600              MOVE REQ-CD-HORA TO FC-HORA OF DCLTRANSACCION
029700              MOVE REQ-CD-MINUTO TO FC-MINUTO OF DCLTRANSACCION
029800              MOVE REQ-CD-SEGUNDO TO FC-SEGUNDO OF DCLTRANSACCION
029900           END-IF
030000           STRING 'REVERSO RECIBIDO DEL SWITCH - MOTIVO '
030100                  WS-MOTIVO-ISO DELIMITED BY SIZE
030200                  INTO DESCRIP-TEXT OF DCLTRANSACCION
030300           MOVE 'SWITCH' TO CANAL OF DCLTRANSACCION
030400           MOVE ZERO TO ID-SUCURSAL OF DCLTRANSACCION
030500           MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
031100           MOVE WS-ID-CUENTA-ORIGEN-REV TO ID-CUENTA-ORIGEN
031200                OF DCLTRANSACCION
031300           MOVE WS-ID-CUENTA-DESTINO-REV TO ID-CUENTA-DESTINO
031400                OF DCLTRANSACCION
031500           MOVE WS-ID-TRX-ORIGINAL TO ID-TRANSACCION-REVERSA
031600                OF DCLTRANSACCION
031700           EXEC SQL
031800                INSERT INTO ARCB.TRANSACCION
031900                     (ID_TRANSACCION, REFERENCIA, CODIGO_REFERENCIA,
032000                      TIPO_OPERACION, ID_CUENTA_ORIGEN,
032100                      ID_CUENTA_DESTINO, CUENTA_EXTERNA,
032200                      ID_BANCO_EXTERNO, ID_TRANSACCION_REVERSA,
032300                      MONTO, SALDO_RESULTANTE,
032400                      SALDO_RESULTANTE_DESTINO, FECHA_CREACION,
032500                      DESCRIPCION, CANAL, ID_SUCURSAL, ESTADO)
032600                VALUES
032700                     (:DCLTRANSACCION.ID-TRANSACCION,
032800                      :DCLTRANSACCION.REFERENCIA,
032900                      :DCLTRANSACCION.CODIGO-REFERENCIA,
033000                      :DCLTRANSACCION.TIPO-OPERACION,
033100                      :DCLTRANSACCION.ID-CUENTA-ORIGEN,
033200                      :DCLTRANSACCION.ID-CUENTA-DESTINO,
033300                      :DCLTRANSACCION.CUENTA-EXTERNA,
033400                      :DCLTRANSACCION.ID-BANCO-EXTERNO,
033500                      :DCLTRANSACCION.ID-TRANSACCION-REVERSA,
033600                      :DCLTRANSACCION.MONTO,
033700                      :DCLTRANSACCION.SALDO-RESULTANTE,
033800                      :DCLTRANSACCION.SALDO-RESULTANTE-DESTINO,
033900                      :DCLTRANSACCION.FECHA-CREACION-NUM,
034000                      :DCLTRANSACCION.DESCRIPCION,
034100                      :DCLTRANSACCION.CANAL,
034200                      :DCLTRANSACCION.ID-SUCURSAL,
034300                      :DCLTRANSACCION.ESTADO)
034400           END-EXEC.
034500
034600       2750-GENERAR-ID-TRX.
034700           MOVE ID-TRANSACCION OF DCLTRANSACCION TO WS-ID-TRX-ORIGINAL
034800           MOVE ID-CUENTA-ORIGEN OF DCLTRANSACCION
034900                TO WS-ID-CUENTA-ORIGEN-REV
035000           MOVE ID-CUENTA-DESTINO OF DCLTRANSACCION
035100                TO WS-ID-CUENTA-DESTINO-REV
035200           EXEC SQL
035300                SELECT MAX(ID_TRANSACCION)
035400                INTO :WS-SIGUIENTE-ID :IND-NULL
035500                FROM ARCB.TRANSACCION
035600           END-EXEC
035700           IF IND-NULL < 0
035800              MOVE 1 TO WS-SIGUIENTE-ID
035900           ELSE
036000              ADD 1 TO WS-SIGUIENTE-ID
036100           END-IF
036200           MOVE WS-SIGUIENTE-ID TO ID-TRANSACCION OF DCLTRANSACCION.
036210
036220      * RECORTA LOS BLANCOS FINALES DE LA DESCRIPCION ORIGINAL PARA
036230      * DEJAR LUGAR A LA MARCA ' [R]' SIN PASAR EL ANCHO DEL CAMPO.
036240       2850-RECORTAR-DESCRIPCION-ORIGINAL.
036250           MOVE 100 TO WS-LARGO-DESCRIPCION
036260           MOVE 'N' TO WS-FIN-RECORTE
036270           PERFORM 2860-BUSCAR-FIN-TEXTO UNTIL WS-FIN-RECORTE-S
036280           IF WS-LARGO-DESCRIPCION > 96
036290              MOVE 96 TO WS-LARGO-DESCRIPCION
036300           END-IF
036310           MOVE SPACES TO WS-DESCRIPCION-ACTUALIZADA
036320           STRING WS-DESCRIPCION-ORIGINAL(1:WS-LARGO-DESCRIPCION)
036330                  ' [R]' DELIMITED BY SIZE
036340                  INTO WS-DESCRIPCION-ACTUALIZADA.
036350
036360       2860-BUSCAR-FIN-TEXTO.
036370           IF WS-LARGO-DESCRIPCION = ZERO
036380              MOVE 'S' TO WS-FIN-RECORTE
036390           ELSE
036400              IF WS-DESCRIPCION-ORIGINAL(WS-LARGO-DESCRIPCION:1)
036410                 NOT = SPACE
036420                 MOVE 'S' TO WS-FIN-RECORTE
036430              ELSE
036440                 SUBTRACT 1 FROM WS-LARGO-DESCRIPCION
036450              END-IF
036460           END-IF.
036470
036480       2800-ACTUALIZAR-ORIGINAL.
036490           EXEC SQL
036510                UPDATE ARCB.TRANSACCION
036520                SET ESTADO = 'REVERSADA',
036530                    DESCRIPCION = :WS-DESCRIPCION-ACTUALIZADA
036540                WHERE ID_TRANSACCION = :WS-ID-TRX-ORIGINAL
036550           END-EXEC.
037100
037200       2900-ESCRIBIR-AUDITORIA.
037300           MOVE WS-RETURN-ID TO A-REFERENCIA
037400           MOVE REQ-ORIGINAL-INSTRUCTION-ID TO A-REFERENCIA-ORIGINAL
037500           MOVE WS-MOTIVO-ISO TO A-MOTIVO-ISO
037600           MOVE WS-RESULTADO-TXT TO A-RESULTADO
037700           WRITE REG-AUDITORIA.
037800
037900       3000-END-PROGRAM.
038000           PERFORM 3100-ESCRIBIR-TOTAL
038100           CLOSE FICHERO-ENT
038200           CLOSE AUDIT-FICH
038300           PERFORM 3300-STOP-PROGRAM.
038400
038500       3100-ESCRIBIR-TOTAL.
038600           MOVE WS-CONTADOR-PROCESADAS TO WS-TOTAL-IMPRESO
038700           WRITE REG-AUDITORIA FROM WS-TOTAL-LINEA.
038800
038900       3300-STOP-PROGRAM.
039000           STOP RUN.
