000100      ******************************************************************
000200      * PROGRAM-ID. PSWTREV                                           *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-11-04                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * ARMA EL MENSAJE DE DEVOLUCION/REVERSO (FORMATO PACS.004) Y LO *
001000      * ENVIA AL SWITCH INTERBANCARIO.  LLAMADO DESDE PDBDEV CUANDO   *
001100      * ARCBANK INICIA LA DEVOLUCION DE UNA TRANSFERENCIA SALIENTE.   *
001200      * IGUAL QUE PSWTTRN, NO HAY SWITCH VIVO EN ESTE AMBIENTE Y LA   *
001300      * RESPUESTA SE SIMULA.                                         *
001400      ******************************************************************
001500      * HISTORIAL DE CAMBIOS.                                         *
001600      *   03/11/04  MGOMEZ  VERSION ORIGINAL                          *
001700      *   04/04/02  MGOMEZ  MOTIVO DE DEVOLUCION TRADUCIDO VIA        *
001800      *                     PISOMAP ANTES DE ENVIAR (TICKET 1299)    *
001900      *   08/07/22  LROJAS  MARCA DE PRUEBA '99' EN LA CUENTA DEL     *
002000      *                     ORIGINAL PARA SIMULAR RECHAZO DEL SWITCH *
002100      ******************************************************************
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID. PSWTREV.
002400       AUTHOR. M. GOMEZ.
002500       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
002600       DATE-WRITTEN. 2003-11-04.
002700       DATE-COMPILED.
002800       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
002900
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700
003800      * MENSAJE SALIENTE PACS.004 (HEADER + BODY), ARMADO AQUI Y
003900      * VOLCADO POR DISPLAY COMO SUSTITUTO DEL ENVIO REAL AL SWITCH.
004000       01 WS-MENSAJE-PACS004.
004100          05 WS-HDR-MSG-ID            PIC X(36).
004200          05 WS-HDR-TIMESTAMP         PIC X(14).
004300          05 WS-HDR-BANCO-ORIGEN      PIC X(10) VALUE 'ARCB'.
004400          05 WS-BODY-RETURN-ID        PIC X(36).
004500          05 WS-BODY-ORIGINAL-ID      PIC X(36).
004600          05 WS-BODY-MOTIVO-ISO       PIC X(04).
004700          05 WS-BODY-MONTO            PIC 9(13)V99 USAGE COMP-3.
004800          05 WS-BODY-MONEDA           PIC X(03) VALUE 'USD'.
004900          05 FILLER                   PIC X(06).
005000*        VISTA COMPACTA DEL MENSAJE PARA EL DISPLAY DE DIAGNOSTICO.
005100       01 WS-MENSAJE-COMPACTO REDEFINES WS-MENSAJE-PACS004.
005200          05 WS-MC-PRIMERAS-80        PIC X(80).
005300          05 FILLER                   PIC X(69).
005400
005500       77 WS-MARCA-PRUEBA         PIC X(02).
005600       77 WS-ID-BCO-SWITCH        PIC X(08) VALUE 'PISOMAP'.
005700
005800       LINKAGE SECTION.
005900       01 LN-DATOS-REVERSO.
006000          05 LN-RETURN-ID            PIC X(36).
006100          05 LN-ORIGINAL-ID          PIC X(36).
006200          05 LN-MOTIVO-INTERNO       PIC X(20).
006300          05 LN-MONTO                PIC 9(13)V99 USAGE COMP-3.
006350          05 LN-CUENTA-ORIGINAL      PIC X(20).
006380          05 FILLER                  PIC X(01).
006410
006420      * VISTA PLANA DE LOS DATOS DEL REVERSO PARA EL DISPLAY DE
006430      * SEGUIMIENTO (IGUAL CRITERIO QUE PDBTRX CON WS-DATOS-ENVIO).
006440       01 LN-DATOS-REVERSO-TXT REDEFINES LN-DATOS-REVERSO PIC X(121).
006500
006600       01 LN-RESULTADO-REVERSO.
006700          05 LN-ESTADO-SWITCH        PIC X(10).
006800             88 LN-SWITCH-COMPLETED  VALUE 'COMPLETED'.
006900             88 LN-SWITCH-FAILED     VALUE 'FAILED'.
007000          05 LN-CODIGO-ISO           PIC X(04).
007050          05 LN-MENSAJE-SWITCH       PIC X(60).
007080          05 FILLER                  PIC X(01).
007110
007120      * VISTA PLANA DEL RESULTADO PARA LOGUEARLO DE UN SOLO MOVE.
007130       01 LN-RESULTADO-REVERSO-TXT REDEFINES LN-RESULTADO-REVERSO
007140                                    PIC X(74).
007200
007300       PROCEDURE DIVISION USING LN-DATOS-REVERSO, LN-RESULTADO-REVERSO.
007400
007500       0100-ENVIAR-REVERSO.
007600           PERFORM 0200-ARMAR-MENSAJE
007700           DISPLAY 'PSWTREV: ENVIO PACS004 ' WS-MC-PRIMERAS-80
007800           PERFORM 0300-SIMULAR-RESPUESTA
007900           PERFORM 0900-RETORNAR-PROGRAMA.
008000
008100      ******************************************************************
008200      * ARMAMOS EL MENSAJE DE DEVOLUCION: ID PROPIO, ID DE LA          *
008300      * INSTRUCCION ORIGINAL, MOTIVO TRADUCIDO A CODIGO ISO (VIA      *
008400      * PISOMAP) Y EL IMPORTE A REVERTIR.                             *
008500      ******************************************************************
008600       0200-ARMAR-MENSAJE.
008700           MOVE LN-RETURN-ID TO WS-HDR-MSG-ID
008800           MOVE LN-RETURN-ID TO WS-BODY-RETURN-ID
008900           MOVE LN-ORIGINAL-ID TO WS-BODY-ORIGINAL-ID
009000           MOVE LN-MONTO TO WS-BODY-MONTO
009100           CALL WS-ID-BCO-SWITCH USING LN-MOTIVO-INTERNO,
009200                WS-BODY-MOTIVO-ISO.
009300
009400      ******************************************************************
009500      * SUSTITUTO DE PRUEBA DEL SWITCH PARA EL REVERSO: LOS ULTIMOS    *
009600      * DOS DIGITOS DE LA CUENTA ORIGINAL DETERMINAN SI EL SWITCH      *
009700      * ACEPTA O RECHAZA LA DEVOLUCION.                               *
009800      ******************************************************************
009900       0300-SIMULAR-RESPUESTA.
010000           MOVE LN-CUENTA-ORIGINAL (19:2) TO WS-MARCA-PRUEBA
010100           IF WS-MARCA-PRUEBA = '99'
010200              MOVE 'FAILED' TO LN-ESTADO-SWITCH
010300              MOVE WS-BODY-MOTIVO-ISO TO LN-CODIGO-ISO
010400              MOVE 'Switch rechazo el reverso' TO LN-MENSAJE-SWITCH
010500           ELSE
010600              MOVE 'COMPLETED' TO LN-ESTADO-SWITCH
010700              MOVE WS-BODY-MOTIVO-ISO TO LN-CODIGO-ISO
010800              MOVE SPACES TO LN-MENSAJE-SWITCH
010900           END-IF.
011000
011100       0900-RETORNAR-PROGRAMA.
011200           EXIT PROGRAM.
