000100      ******************************************************************
000200      * PROGRAM-ID. PSWTTRN                                           *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-10-20                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * ARMA EL MENSAJE DE TRANSFERENCIA SALIENTE (FORMATO PACS.008)  *
001000      * Y LO ENVIA AL SWITCH INTERBANCARIO.  QUIEN LLAMA (PDBTRX)     *
001100      * REPITE LA LLAMADA CON LN-INTENTO CRECIENTE, HASTA 10 VECES,   *
001200      * MIENTRAS EL ESTADO DEVUELTO SEA 'PENDING'.  EN ESTE AMBIENTE  *
001300      * DE PRUEBA NO HAY UN SWITCH VIVO DEL OTRO LADO: EL COMPORTA-   *
001400      * MIENTO SE SIMULA SEGUN LOS DOS ULTIMOS DIGITOS DE LA CUENTA   *
001500      * EXTERNA DESTINO, IGUAL QUE LAS TABLAS DE CUENTAS/CLIENTES     *
001600      * SON UN ESPEJO DE PRUEBA DE LOS MICROSERVICIOS REALES.         *
001700      ******************************************************************
001800      * HISTORIAL DE CAMBIOS.                                         *
001900      *   03/10/20  MGOMEZ  VERSION ORIGINAL                          *
002000      *   04/04/02  MGOMEZ  AGREGADO ESCANEO DE CODIGO ISO EN EL      *
002100      *                     CUERPO DE ERROR (TICKET ARCB-1299)       *
002200      *   06/11/30  JPEREZ  BANCO DESTINO POR DEFECTO = BANTEC        *
002300      *                     CUANDO NO VIENE INFORMADO                *
002400      *   10/05/18  LROJAS  RESPUESTA VACIA/BLANCA SE TRATA COMO      *
002500      *                     EXITO (STUB DE RESPUESTA POR DEFECTO)     *
002600      ******************************************************************
002700       IDENTIFICATION DIVISION.
002800       PROGRAM-ID. PSWTTRN.
002900       AUTHOR. M. GOMEZ.
003000       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
003100       DATE-WRITTEN. 2003-10-20.
003200       DATE-COMPILED.
003300       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003400
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200
004300      * MENSAJE SALIENTE PACS.008 (HEADER + BODY), ARMADO AQUI Y
004400      * VOLCADO POR DISPLAY COMO SUSTITUTO DEL ENVIO REAL AL SWITCH.
004500       01 WS-MENSAJE-PACS008.
004600          05 WS-HDR-MSG-ID            PIC X(36).
004700          05 WS-HDR-TIMESTAMP         PIC X(14).
004800          05 WS-HDR-BANCO-ORIGEN      PIC X(10) VALUE 'ARCB'.
004900          05 WS-BODY-INSTRUCTION-ID   PIC X(36).
005000          05 WS-BODY-E2E-ID           PIC X(36).
005100          05 WS-BODY-MONTO            PIC 9(13)V99 USAGE COMP-3.
005200          05 WS-BODY-MONEDA           PIC X(03) VALUE 'USD'.
005300          05 WS-BODY-BANCO-DESTINO    PIC X(10) VALUE 'BANTEC'.
005400          05 FILLER                   PIC X(05).
005500*        VISTA DEL ENCABEZADO SUPERPUESTA AL CUERPO, USADA SOLO
005600*        PARA VOLCAR AMBOS EN UN UNICO DISPLAY DE DIAGNOSTICO.
005700       01 WS-MENSAJE-COMPACTO REDEFINES WS-MENSAJE-PACS008.
005800          05 WS-MC-PRIMERAS-80        PIC X(80).
005900          05 FILLER                   PIC X(78).
006000
006100       77 WS-MARCA-PRUEBA         PIC X(02).
006200       77 WS-CUERPO-ERROR         PIC X(60).
006300       77 WS-POSICION-HALLADA     PIC S9(4) USAGE COMP.
006400
006500       LINKAGE SECTION.
006600       01 LN-DATOS-ENVIO.
006700          05 LN-REFERENCIA           PIC X(36).
006800          05 LN-CUENTA-EXTERNA       PIC X(20).
006900          05 LN-BANCO-EXTERNO        PIC X(10).
007000          05 LN-MONTO                PIC 9(13)V99 USAGE COMP-3.
007050          05 LN-INTENTO              PIC S9(4) USAGE COMP.
007080          05 FILLER                  PIC X(01).

007110      * VISTA PLANA DE LOS DATOS DE ENVIO PARA EL DISPLAY DE
007120      * SEGUIMIENTO.
007130       01 LN-DATOS-ENVIO-TXT REDEFINES LN-DATOS-ENVIO PIC X(77).
007200
007300       01 LN-RESULTADO-SWITCH.
007400          05 LN-ESTADO-SWITCH        PIC X(10).
007500             88 LN-SWITCH-COMPLETED  VALUE 'COMPLETED'.
007600             88 LN-SWITCH-PENDING    VALUE 'PENDING'.
007700             88 LN-SWITCH-FAILED     VALUE 'FAILED'.
007800          05 LN-CODIGO-ISO           PIC X(04).
007850          05 LN-MENSAJE-SWITCH       PIC X(60).
007880          05 FILLER                  PIC X(01).

007910      * VISTA PLANA DEL RESULTADO PARA LOGUEARLO DE UN SOLO MOVE.
007920       01 LN-RESULTADO-SWITCH-TXT REDEFINES LN-RESULTADO-SWITCH
007930                                   PIC X(74).
008000
008100       PROCEDURE DIVISION USING LN-DATOS-ENVIO, LN-RESULTADO-SWITCH.
008200
008300       0100-ENVIAR-TRANSFERENCIA.
008400           PERFORM 0200-ARMAR-MENSAJE
008500           DISPLAY 'PSWTTRN: ENVIO PACS008 ' WS-MC-PRIMERAS-80
008600           PERFORM 0300-SIMULAR-RESPUESTA
008700           PERFORM 0900-RETORNAR-PROGRAMA.
008800
008900      ******************************************************************
009000      * ARMAMOS EL MENSAJE DE TRANSFERENCIA SALIENTE: CABECERA CON     *
009100      * IDENTIFICADOR DE MENSAJE Y BANCO ORIGEN, CUERPO CON EL ID DE   *
009200      * INSTRUCCION (LA REFERENCIA), UN END-TO-END ID DERIVADO Y LOS  *
009300      * DATOS DE LA PARTE ACREEDORA.                                  *
009400      ******************************************************************
009500       0200-ARMAR-MENSAJE.
009600           MOVE LN-REFERENCIA TO WS-HDR-MSG-ID
009700           MOVE LN-REFERENCIA TO WS-BODY-INSTRUCTION-ID
009800           MOVE LN-REFERENCIA TO WS-BODY-E2E-ID
009900           MOVE LN-MONTO TO WS-BODY-MONTO
010000           IF LN-BANCO-EXTERNO NOT = SPACES
010100              MOVE LN-BANCO-EXTERNO TO WS-BODY-BANCO-DESTINO
010200           END-IF.
010300
010400      ******************************************************************
010500      * SUSTITUTO DE PRUEBA DEL SWITCH: LOS ULTIMOS DOS DIGITOS DE     *
010600      * LA CUENTA EXTERNA DETERMINAN EL COMPORTAMIENTO SIMULADO.       *
010700      * '99' RECHAZA DE INMEDIATO CON UN CUERPO DE ERROR QUE EL       *
010800      * PARRAFO 0400 DEBE CLASIFICAR; '55' REQUIERE TRES INTENTOS     *
010900      * ANTES DE COMPLETAR; CUALQUIER OTRO VALOR COMPLETA EN EL       *
011000      * PRIMER INTENTO (RESPUESTA SINCRONICA EXITOSA).                *
011100      ******************************************************************
011200       0300-SIMULAR-RESPUESTA.
011300           MOVE LN-CUENTA-EXTERNA (19:2) TO WS-MARCA-PRUEBA
011400           MOVE SPACES TO LN-MENSAJE-SWITCH
011500           MOVE SPACES TO LN-CODIGO-ISO
011600           EVALUATE WS-MARCA-PRUEBA
011700             WHEN '99'
011800                MOVE 'FAILED' TO LN-ESTADO-SWITCH
011900                MOVE 'Cuenta destino bloqueada por el banco receptor'
012000                     TO WS-CUERPO-ERROR
012100                PERFORM 0400-CLASIFICAR-ERROR
012200             WHEN '55'
012300                IF LN-INTENTO < 3
012400                   MOVE 'PENDING' TO LN-ESTADO-SWITCH
012500                ELSE
012600                   MOVE 'COMPLETED' TO LN-ESTADO-SWITCH
012700                END-IF
012800             WHEN OTHER
012900                MOVE 'COMPLETED' TO LN-ESTADO-SWITCH
013000           END-EVALUATE.
013100
013200      ******************************************************************
013300      * ESCANEAMOS EL CUERPO DE ERROR EN ORDEN DE PRIORIDAD. SI NO SE  *
013400      * ENCUENTRA NINGUNO DE LOS CODIGOS CONOCIDOS, EL CODIGO ISO ES   *
013500      * MS03 (ERROR TECNICO) Y EL MENSAJE SE REEMPLAZA POR UNO         *
013600      * GENERICO, TAL COMO LO HACE EL CLIENTE DEL SWITCH ORIGINAL.     *
013700      ******************************************************************
013800       0400-CLASIFICAR-ERROR.
013900           MOVE 'MS03' TO LN-CODIGO-ISO
014000           MOVE ZERO TO WS-POSICION-HALLADA
014100           INSPECT WS-CUERPO-ERROR TALLYING WS-POSICION-HALLADA
014200                FOR ALL 'AC01'
014300           IF WS-POSICION-HALLADA > 0
014400              MOVE 'AC01' TO LN-CODIGO-ISO
014500           ELSE
014600              MOVE ZERO TO WS-POSICION-HALLADA
014700              INSPECT WS-CUERPO-ERROR TALLYING WS-POSICION-HALLADA
014800                   FOR ALL 'AC04'
014900              IF WS-POSICION-HALLADA > 0
015000                 MOVE 'AC04' TO LN-CODIGO-ISO
015100              ELSE
015200                 MOVE ZERO TO WS-POSICION-HALLADA
015300                 INSPECT WS-CUERPO-ERROR TALLYING WS-POSICION-HALLADA
015400                      FOR ALL 'AC06' 'bloqueada'
015500                 IF WS-POSICION-HALLADA > 0
015600                    MOVE 'AC06' TO LN-CODIGO-ISO
015700                 ELSE
015800                    MOVE ZERO TO WS-POSICION-HALLADA
015900                    INSPECT WS-CUERPO-ERROR TALLYING
016000                         WS-POSICION-HALLADA FOR ALL 'AG01'
016100                    IF WS-POSICION-HALLADA > 0
016200                       MOVE 'AG01' TO LN-CODIGO-ISO
016300                    ELSE
016400                       MOVE ZERO TO WS-POSICION-HALLADA
016500                       INSPECT WS-CUERPO-ERROR TALLYING
016600                            WS-POSICION-HALLADA FOR ALL 'AM04'
016700                       IF WS-POSICION-HALLADA > 0
016800                          MOVE 'AM04' TO LN-CODIGO-ISO
016900                       ELSE
017000                          MOVE ZERO TO WS-POSICION-HALLADA
017100                          INSPECT WS-CUERPO-ERROR TALLYING
017200                               WS-POSICION-HALLADA FOR ALL 'CH03'
017300                          IF WS-POSICION-HALLADA > 0
017400                             MOVE 'CH03' TO LN-CODIGO-ISO
017500                          ELSE
017600                             MOVE ZERO TO WS-POSICION-HALLADA
017700                             INSPECT WS-CUERPO-ERROR TALLYING
017800                                  WS-POSICION-HALLADA
017900                                  FOR ALL 'AM05' 'DUPL'
018000                             IF WS-POSICION-HALLADA > 0
018100                                MOVE 'MD01' TO LN-CODIGO-ISO
018200                             ELSE
018300                                MOVE ZERO TO WS-POSICION-HALLADA
018400                                INSPECT WS-CUERPO-ERROR TALLYING
018500                                     WS-POSICION-HALLADA
018600                                     FOR ALL 'RC01'
018700                                IF WS-POSICION-HALLADA > 0
018800                                   MOVE 'RC01' TO LN-CODIGO-ISO
018900                                END-IF
019000                             END-IF
019100                          END-IF
019200                       END-IF
019300                    END-IF
019400                 END-IF
019500              END-IF
019600           END-IF
019700           IF LN-CODIGO-ISO = 'MS03'
019800              MOVE 'Error tecnico en Switch/Banco Destino' TO
019900                   LN-MENSAJE-SWITCH
020000           ELSE
020100              MOVE WS-CUERPO-ERROR TO LN-MENSAJE-SWITCH
020200           END-IF.
020300
020400       0900-RETORNAR-PROGRAMA.
020500           EXIT PROGRAM.
