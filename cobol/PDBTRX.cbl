000100      ******************************************************************
000200      * PROGRAM-ID. PDBTRX                                            *
000300      * AUTHOR.     TRONCOSO LEANDRO                                  *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 1994-03-11                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * MOTOR PRINCIPAL DE POSTEO DE TRANSACCIONES DEL MAYOR DE        *
001000      * ARCBANK.  LEE UN ARCHIVO DE SOLICITUDES (DEPOSITO, RETIRO,    *
001100      * TRANSFERENCIA INTERNA, TRANSFERENCIA SALIENTE/INTERBANCARIA   *
001200      * Y TRANSFERENCIA ENTRANTE DIRECTA), APLICA LA REGLA DE         *
001300      * IMPACTO DE SALDO QUE CORRESPONDA A CADA TIPO, Y PARA LAS      *
001400      * TRANSFERENCIAS AL EXTERIOR REALIZA EL APRETON DE MANOS CON    *
001500      * EL SWITCH INTERBANCARIO, REVIRTIENDO EL DEBITO SI EL SWITCH   *
001600      * RECHAZA O NO RESPONDE.                                        *
001700      ******************************************************************
001800      * HISTORIAL DE CAMBIOS.                                         *
001900      *   94/03/11  LTRON   VERSION ORIGINAL - POSTEO DE              *
002000      *                     TRANSFERENCIAS ENTRE CBU (TRX.TRANSACCION)*
002100      *   96/07/02  LTRON   AGREGADA COMISION POR CATEGORIA DE CLIENTE *
002200      *   98/11/20  RCANT   Y2K: FECHA-HORA DE LA SOLICITUD A 4        *
002300      *                     DIGITOS DE ANIO                           *
002400      *   01/06/14  MGOMEZ  REESCRITO PARA EL MODELO DE CUENTAS DE    *
002500      *                     ARCBANK (YA NO ES POR CBU, ES POR ID DE   *
002600      *                     CUENTA); QUITADA LA COMISION POR CATEGORIA*
002700      *   03/09/30  MGOMEZ  AGREGADA TRANSFERENCIA SALIENTE CON       *
002800      *                     APRETON DE MANOS AL SWITCH (PSWTTRN)      *
002900      *                     (TICKET ARCB-1180)                        *
003000      *   04/02/20  MGOMEZ  REVERSO AUTOMATICO DEL DEBITO SI EL       *
003100      *                     SWITCH RECHAZA O NO RESPONDE (ARCB-1201)  *
003200      *   06/05/09  JPEREZ  AGREGADO EL LISTADO DE AUDITORIA DE FIN   *
003300      *                     DE CORRIDA (ARCB-1389)                    *
003400      *   09/01/12  LROJAS  VALIDACION DE BANCO EXTERNO VIA VERBANC   *
003500      *                     ANTES DE DEBITAR (ARCB-1502)              *
003600      *   11/08/30  LROJAS  GENERACION DE REFERENCIA CUANDO NO VIENE  *
003700      *                     O NO TIENE 36 POSICIONES (ARCB-1610)      *
003800      ******************************************************************
003900       IDENTIFICATION DIVISION.
004000       PROGRAM-ID. PDBTRX.
004100       AUTHOR. TRONCOSO LEANDRO.
004200       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
004300       DATE-WRITTEN. 1994-03-11.
004400       DATE-COMPILED.
004500       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
004600
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT FICHERO-ENT ASSIGN TO TXNENT
005400           ORGANIZATION IS SEQUENTIAL
005500           ACCESS MODE IS SEQUENTIAL
005600           FILE STATUS IS FS-ENTRADA.
005700
005800           SELECT ERROR-FICH ASSIGN TO TXNERR
005900           ORGANIZATION IS SEQUENTIAL
006000           ACCESS MODE IS SEQUENTIAL
006100           FILE STATUS IS FS-ERROR.
006200
006300           SELECT AUDIT-FICH ASSIGN TO TXNAUD
006400           ORGANIZATION IS SEQUENTIAL
006500           ACCESS MODE IS SEQUENTIAL
006600           FILE STATUS IS FS-AUDIT.
006700
006800       DATA DIVISION.
006900       FILE SECTION.
007000      * REGISTRO DE SOLICITUD DE TRANSACCION DE ENTRADA.
007100       FD FICHERO-ENT RECORDING MODE IS F
007200                      DATA RECORD IS REG-ENTRADA.
007300       01 REG-ENTRADA.
007400          05 REQ-REFERENCIA       PIC X(36).
007500          05 REQ-TIPO-OPERACION   PIC X(28).
007600          05 REQ-ID-CUENTA-ORIGEN PIC 9(9).
007700          05 REQ-ID-CUENTA-DESTINO PIC 9(9).
007800          05 REQ-CUENTA-EXTERNA   PIC X(20).
007900          05 REQ-ID-BANCO-EXTERNO PIC X(10).
008000          05 REQ-MONTO            PIC 9(13)V99 USAGE COMP-3.
008100          05 REQ-DESCRIPCION      PIC X(100).
008200          05 REQ-CANAL            PIC X(10).
008300          05 REQ-ID-SUCURSAL      PIC 9(4).
008400          05 FILLER               PIC X(27).
008500
008600      * REGISTRO PARA REGISTRAR LOS ERRORES DE POSTEO.
008700       FD ERROR-FICH RECORDING MODE IS F
008800                     DATA RECORD IS REG-ERROR.
008900       01 REG-ERROR.
009000          05 E-REFERENCIA         PIC X(36).
009100          05 E-TIPO-OPERACION     PIC X(28).
009200          05 E-RAZON              PIC X(60).
009300          05 E-PARRAFO            PIC X(04).
009400          05 FILLER               PIC X(08).
009500
009600      * REGISTRO DEL LISTADO PLANO DE AUDITORIA DE FIN DE CORRIDA.
009700       FD AUDIT-FICH RECORDING MODE IS F
009800                     DATA RECORD IS REG-AUDITORIA.
009900       01 REG-AUDITORIA.
010000          05 A-ID-TRANSACCION     PIC Z(8)9.
010100          05 FILLER               PIC X(01).
010200          05 A-REFERENCIA         PIC X(36).
010300          05 FILLER               PIC X(01).
010400          05 A-TIPO-OPERACION     PIC X(28).
010500          05 FILLER               PIC X(01).
010600          05 A-MONTO              PIC Z(11)9.99.
010700          05 FILLER               PIC X(01).
010800          05 A-SALDO-RESULTANTE   PIC -(11)9.99.
010900          05 FILLER               PIC X(01).
011000          05 A-ESTADO             PIC X(12).
011100          05 FILLER               PIC X(20).
011200
011300       WORKING-STORAGE SECTION.
011400
011500      * FILE STATUS DE LOS ARCHIVOS I-O.
011600       77 FS-ENTRADA              PIC 99.
011700          88 FS-ENTRADA-END       VALUE 10.
011800       77 FS-ERROR                PIC 99.
011900       77 FS-AUDIT                PIC 99.
012000
012100      * VARIABLES DEL PROGRAMA.
012200       77 WS-ERROR                PIC X VALUE 'N'.
012300          88 WS-ERROR-N           VALUE 'N'.
012400          88 WS-ERROR-S           VALUE 'S'.
012500
012600       77 WS-CONTADOR-PROCESADAS  PIC 9(9) USAGE COMP VALUE ZERO.
012700       77 WS-SALDO-ACTUAL         PIC S9(13)V99 USAGE COMP-3.
012800       77 WS-NUEVO-SALDO-ORIGEN   PIC S9(13)V99 USAGE COMP-3.
012900       77 WS-NUEVO-SALDO-DESTINO  PIC S9(13)V99 USAGE COMP-3.
013000       77 WS-INTENTO-SWITCH       PIC S9(4) USAGE COMP.
013100       77 WS-MAX-INTENTOS         PIC S9(4) USAGE COMP VALUE 10.
013200
013300       77 WS-TIPO-MAYUS           PIC X(28).
013400
013500      * BUFFER DE REFERENCIA GENERADA CUANDO LA QUE LLEGA ES INVALIDA
013600      * O NO TRAE LOS 36 CARACTERES DE UN UUID.
013700       01 WS-REFERENCIA-GENERADA.
013800          05 WS-RG-PREFIJO        PIC X(04) VALUE 'ARCB'.
013900          05 FILLER               PIC X VALUE '-'.
014000          05 WS-RG-SECUENCIA      PIC 9(9).
014100          05 FILLER               PIC X VALUE '-'.
014200          05 WS-RG-SUCURSAL       PIC 9(4).
014300          05 FILLER               PIC X(17) VALUE ALL '0'.
014310
014320      * VISTA PLANA DE LA REFERENCIA GENERADA PARA VOLCAR AL LISTADO
014330      * DE ERRORES SIN TENER QUE DESARMAR EL GRUPO.
014340       01 WS-REFERENCIA-GENERADA-TXT REDEFINES WS-REFERENCIA-GENERADA
014350                                     PIC X(36).
014400
014500      * FLAGS DE RESULTADO DEL APRETON DE MANOS CON EL SWITCH.
014600       77 WS-SWITCH-RECHAZADO     PIC X VALUE 'N'.
014700          88 WS-SWITCH-RECHAZADO-S VALUE 'S'.
014800       77 WS-SWITCH-TIMEOUT       PIC X VALUE 'N'.
014900          88 WS-SWITCH-TIMEOUT-S  VALUE 'S'.
015000
015100       01 WS-ERROR-NCONTROL.
015200          05 FILLER               PIC X(29)
015300                     VALUE 'ERROR NO CONTROLADO, CODIGO: '.
015400          05 WS-ENC-CODE          PIC -999.
015410
015420      * VISTA COMPACTA DEL MENSAJE DE ERROR NO CONTROLADO PARA
015430      * ESCRIBIRLO DE UN SOLO MOVE EN EL LISTADO DE ERRORES.
015440       01 WS-ERROR-NCONTROL-TXT REDEFINES WS-ERROR-NCONTROL
015450                                 PIC X(33).
015500
015600      * SQLCA Y DCLGEN DE LAS TABLAS CUENTA, TRANSACCION.
015700           EXEC SQL INCLUDE SQLCA END-EXEC.
015800           EXEC SQL INCLUDE ARCTRX END-EXEC.
015900           EXEC SQL INCLUDE ARCCTA END-EXEC.
016000      * DECLARAMOS VARIABLES HOST.
016100           EXEC SQL BEGIN DECLARE SECTION
016200           END-EXEC.
016300       01 DCLAUXILIAR.
016400          10 IND-NULL              PIC S9(4) USAGE COMP.
016500          10 WS-SIGUIENTE-ID       PIC S9(9) USAGE COMP.
016600          10 FILLER                PIC X(04).
016700           EXEC SQL END DECLARE SECTION
016800           END-EXEC.
016900
017000      * VARIABLES SUB-PROG VERBANC, PSWTTRN.
017100       77 WS-SVERBANC             PIC X(08) VALUE 'VERBANC'.
017200       77 WS-SPSWTTRN             PIC X(08) VALUE 'PSWTTRN'.
017300
017400      * PARAMETROS DE LLAMADA A VERBANC.
017500       01 WS-RESULTADO-BANCO.
017600          05 WS-VERIFICAR          PIC X.
017700             88 WS-VERIFICAR-S     VALUE 'S'.
017800             88 WS-VERIFICAR-N     VALUE 'N'.
017900          05 WS-DESC-BANCO         PIC X(50).
018000          05 FILLER                PIC X(05).
018100
018200      * PARAMETROS DE LLAMADA A PSWTTRN.
018300       01 WS-DATOS-ENVIO.
018400          05 WS-DE-REFERENCIA      PIC X(36).
018500          05 WS-DE-CUENTA-EXTERNA  PIC X(20).
018600          05 WS-DE-BANCO-EXTERNO   PIC X(10).
018700          05 WS-DE-MONTO           PIC 9(13)V99 USAGE COMP-3.
018800          05 WS-DE-INTENTO         PIC S9(4) USAGE COMP.
018900          05 FILLER                PIC X(04).
018910
018920      * VISTA PLANA DE LOS DATOS DE ENVIO PARA EL DISPLAY DE
018930      * SEGUIMIENTO QUE SACA OPERACIONES CUANDO EL SWITCH DEMORA.
018940       01 WS-DATOS-ENVIO-TXT REDEFINES WS-DATOS-ENVIO PIC X(80).
019000
019100       01 WS-RESULTADO-SWITCH.
019200          05 WS-ESTADO-SWITCH      PIC X(10).
019300             88 WS-SWITCH-COMPLETED VALUE 'COMPLETED'.
019400             88 WS-SWITCH-PENDING   VALUE 'PENDING'.
019500             88 WS-SWITCH-FAILED    VALUE 'FAILED'.
019600          05 WS-CODIGO-ISO         PIC X(04).
019700          05 WS-MENSAJE-SWITCH     PIC X(60).
019800          05 FILLER                PIC X(10).
019900
020000       PROCEDURE DIVISION.
020100       0000-MAIN-PROGRAM.
020200           PERFORM 1000-INIT-PROGRAM
020300           READ FICHERO-ENT
020400           PERFORM 2000-PROCESAMIENTO UNTIL FS-ENTRADA-END
020500           PERFORM 3000-END-PROGRAM.
020600
020700      ******************************************************************
020800      * PARRAFO DE APERTURA DE ARCHIVOS E INICIACION DE VARIABLES.     *
020900      ******************************************************************
021000       1000-INIT-PROGRAM.
021100           PERFORM 1100-OPEN-ENT
021200           PERFORM 1200-OPEN-ERROR
021300           PERFORM 1250-OPEN-AUDITORIA
021400           PERFORM 1300-LEN-HOST.
021500
021600       1100-OPEN-ENT.
021700           OPEN INPUT FICHERO-ENT
021800           IF FS-ENTRADA NOT = 00
021900              PERFORM 3300-STOP-PROGRAM
022000           END-IF.
022100
022200       1200-OPEN-ERROR.
022300           OPEN OUTPUT ERROR-FICH
022400           IF FS-ERROR NOT = 00
022500              CLOSE FICHERO-ENT
022600              PERFORM 3300-STOP-PROGRAM
022700           END-IF.
022800
022900       1250-OPEN-AUDITORIA.
023000           OPEN OUTPUT AUDIT-FICH
023100           IF FS-AUDIT NOT = 00
023200              CLOSE FICHERO-ENT
023300              CLOSE ERROR-FICH
023400              PERFORM 3300-STOP-PROGRAM
023500           END-IF.
023600
023700       1300-LEN-HOST.
023800      * LONGITUD DE LAS VARIABLES HOST DE TRANSACCION.
023900           MOVE 36 TO REFERENCIA-LEN OF DCLTRANSACCION
024000           MOVE 20 TO CODREF-LEN OF DCLTRANSACCION
024100           MOVE 28 TO TIPOPER-LEN OF DCLTRANSACCION
024200           MOVE 20 TO CTAEXT-LEN OF DCLTRANSACCION
024300           MOVE 10 TO BCOEXT-LEN OF DCLTRANSACCION
024400           MOVE 100 TO DESCRIP-LEN OF DCLTRANSACCION.
024500
024600      ******************************************************************
024700      * PROCESAMIENTO DE UNA SOLICITUD DE TRANSACCION.                 *
024800      ******************************************************************
024900       2000-PROCESAMIENTO.
025000           MOVE 'N' TO WS-ERROR
025050           ADD 1 TO WS-CONTADOR-PROCESADAS
025100           PERFORM 2010-NORMALIZAR-SOLICITUD
025200           IF WS-ERROR-N
025300              PERFORM 2100-DESPACHAR-POR-TIPO
025400           END-IF
025500           IF WS-ERROR-N
025600              PERFORM 2800-GENERAR-ID-TRX
025700           END-IF
025800           IF WS-ERROR-N
025900              PERFORM 2850-INSERTAR-TRANSACCION
026000           END-IF
026100           PERFORM 2900-ESCRIBIR-AUDITORIA
026200           READ FICHERO-ENT.
026300
026400      ******************************************************************
026500      * NORMALIZAMOS EL TIPO DE OPERACION A MAYUSCULAS, LIMPIAMOS LOS  *
026600      * CAMPOS QUE VARIAN SEGUN EL TIPO DE OPERACION, Y VALIDAMOS LA   *
026700      * REFERENCIA: SI NO TRAE 36 CARACTERES O ESTA EN BLANCO, SE      *
026800      * GENERA UNA PROPIA A PARTIR DEL CONTADOR DE CORRIDA.            *
026900      ******************************************************************
027000       2010-NORMALIZAR-SOLICITUD.
027100           MOVE REQ-TIPO-OPERACION TO WS-TIPO-MAYUS
027150           INSPECT WS-TIPO-MAYUS CONVERTING
027160               'abcdefghijklmnopqrstuvwxyz' TO
027170               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027200           MOVE WS-TIPO-MAYUS TO REQ-TIPO-OPERACION
027300           MOVE ZEROS TO ID-CUENTA-ORIGEN OF DCLTRANSACCION
027400           MOVE ZEROS TO ID-CUENTA-DESTINO OF DCLTRANSACCION
027500           MOVE ZEROS TO ID-TRANSACCION-REVERSA OF DCLTRANSACCION
027600           MOVE ZEROS TO SALDO-RESULTANTE OF DCLTRANSACCION
027700           MOVE ZEROS TO SALDO-RESULTANTE-DESTINO OF DCLTRANSACCION
027800           MOVE SPACES TO CTAEXT-TEXT OF DCLTRANSACCION
027900           MOVE SPACES TO BCOEXT-TEXT OF DCLTRANSACCION
028000           MOVE SPACES TO CODREF-TEXT OF DCLTRANSACCION
028100           MOVE 'FALLIDA' TO ESTADO OF DCLTRANSACCION
028200           IF REQ-REFERENCIA = SPACES OR REQ-REFERENCIA (36:1) = SPACE
028300              PERFORM 2020-GENERAR-REFERENCIA
028400              MOVE WS-REFERENCIA-GENERADA TO REFERENCIA-TEXT
028500                                             OF DCLTRANSACCION
028600           ELSE
028700              MOVE REQ-REFERENCIA TO REFERENCIA-TEXT OF DCLTRANSACCION
028800           END-IF
028900           PERFORM 2030-VALIDAR-TIPO-SOPORTADO.
029000
029100       2020-GENERAR-REFERENCIA.
029300           MOVE WS-CONTADOR-PROCESADAS TO WS-RG-SECUENCIA
029400           MOVE REQ-ID-SUCURSAL TO WS-RG-SUCURSAL.
029500
029600      ******************************************************************
029700      * RECHAZAMOS TODO TIPO DE OPERACION FUERA DE LOS SEIS SOPORTADOS.*
029800      ******************************************************************
029900       2030-VALIDAR-TIPO-SOPORTADO.
030000           EVALUATE WS-TIPO-MAYUS
030100             WHEN 'DEPOSITO'
030200             WHEN 'RETIRO'
030300             WHEN 'TRANSFERENCIA_INTERNA'
030400             WHEN 'TRANSFERENCIA_SALIDA'
030500             WHEN 'TRANSFERENCIA_INTERBANCARIA'
030600             WHEN 'TRANSFERENCIA_ENTRADA'
030700                CONTINUE
030800             WHEN OTHER
030900                PERFORM 2840-CAMBIAR-DATOS-ERROR
031000                MOVE 'TIPO DE OPERACION NO SOPORTADO' TO E-RAZON
031100                MOVE '2030' TO E-PARRAFO
031200                WRITE REG-ERROR
031300                MOVE 'S' TO WS-ERROR
031400           END-EVALUATE.
031500
031600      ******************************************************************
031700      * DESPACHAMOS SEGUN EL TIPO DE OPERACION YA VALIDADO.            *
031800      ******************************************************************
031900       2100-DESPACHAR-POR-TIPO.
032000           EVALUATE WS-TIPO-MAYUS
032100             WHEN 'DEPOSITO'
032200                PERFORM 2200-PROC-DEPOSITO
032300             WHEN 'RETIRO'
032400                PERFORM 2300-PROC-RETIRO
032500             WHEN 'TRANSFERENCIA_INTERNA'
032600                PERFORM 2400-PROC-INTERNA
032700             WHEN 'TRANSFERENCIA_SALIDA'
032800                PERFORM 2500-PROC-SALIENTE
032900             WHEN 'TRANSFERENCIA_INTERBANCARIA'
033000                PERFORM 2500-PROC-SALIENTE
033100             WHEN 'TRANSFERENCIA_ENTRADA'
033200                PERFORM 2600-PROC-ENTRADA-DIRECTA
033300           END-EVALUATE.
033400
033500      ******************************************************************
033600      * DEPOSITO: ACREDITA LA CUENTA DESTINO POR EL MONTO COMPLETO.    *
033700      ******************************************************************
033800       2200-PROC-DEPOSITO.
033900           PERFORM 2210-LEER-SALDO-DESTINO
034000           IF WS-ERROR-N
034100              COMPUTE WS-NUEVO-SALDO-DESTINO ROUNDED =
034200                    WS-SALDO-ACTUAL + REQ-MONTO
034300              PERFORM 2220-GRABAR-SALDO-DESTINO
034400              MOVE REQ-ID-CUENTA-DESTINO TO ID-CUENTA-DESTINO
034500                                             OF DCLTRANSACCION
034600              MOVE WS-NUEVO-SALDO-DESTINO TO SALDO-RESULTANTE
034700                                             OF DCLTRANSACCION
034800              MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
034900           END-IF.
035000
035100       2210-LEER-SALDO-DESTINO.
035200           MOVE REQ-ID-CUENTA-DESTINO TO ID-CUENTA OF DCLCUENTA
035300           EXEC SQL
035400                SELECT SALDO INTO :DCLCUENTA.SALDO
035500                FROM ARCB.CUENTA
035600                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
035700           END-EXEC
035800           IF SQLCODE NOT = 0
035900              PERFORM 2840-CAMBIAR-DATOS-ERROR
036000              MOVE SQLCODE TO WS-ENC-CODE
036100              MOVE WS-ERROR-NCONTROL TO E-RAZON
036200              MOVE '2210' TO E-PARRAFO
036300              WRITE REG-ERROR
036400              MOVE 'S' TO WS-ERROR
036500           ELSE
036600              MOVE SALDO OF DCLCUENTA TO WS-SALDO-ACTUAL
036700           END-IF.
036800
036900       2220-GRABAR-SALDO-DESTINO.
037000           EXEC SQL
037100                UPDATE ARCB.CUENTA
037200                SET SALDO = :WS-NUEVO-SALDO-DESTINO
037300                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
037400           END-EXEC
037500           IF SQLCODE NOT = 0
037600              PERFORM 2840-CAMBIAR-DATOS-ERROR
037700              MOVE SQLCODE TO WS-ENC-CODE
037800              MOVE WS-ERROR-NCONTROL TO E-RAZON
037900              MOVE '2220' TO E-PARRAFO
038000              WRITE REG-ERROR
038100              MOVE 'S' TO WS-ERROR
038200           END-IF.
038300
038400      ******************************************************************
038500      * RETIRO: DEBITA LA CUENTA ORIGEN; RECHAZA SI DEJA SALDO         *
038600      * NEGATIVO.                                                      *
038700      ******************************************************************
038800       2300-PROC-RETIRO.
038900           PERFORM 2310-LEER-SALDO-ORIGEN
039000           IF WS-ERROR-N
039100              COMPUTE WS-NUEVO-SALDO-ORIGEN ROUNDED =
039200                    WS-SALDO-ACTUAL - REQ-MONTO
039300              IF WS-NUEVO-SALDO-ORIGEN < 0
039400                 PERFORM 2840-CAMBIAR-DATOS-ERROR
039500                 MOVE 'SALDO INSUFICIENTE' TO E-RAZON
039600                 MOVE '2300' TO E-PARRAFO
039700                 WRITE REG-ERROR
039800                 MOVE 'S' TO WS-ERROR
039900              ELSE
040000                 PERFORM 2320-GRABAR-SALDO-ORIGEN
040100                 MOVE REQ-ID-CUENTA-ORIGEN TO ID-CUENTA-ORIGEN
040200                                               OF DCLTRANSACCION
040300                 MOVE WS-NUEVO-SALDO-ORIGEN TO SALDO-RESULTANTE
040400                                               OF DCLTRANSACCION
040500                 MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
040600              END-IF
040700           END-IF.
040800
040900       2310-LEER-SALDO-ORIGEN.
041000           MOVE REQ-ID-CUENTA-ORIGEN TO ID-CUENTA OF DCLCUENTA
041100           EXEC SQL
041200                SELECT SALDO INTO :DCLCUENTA.SALDO
041300                FROM ARCB.CUENTA
041400                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
041500           END-EXEC
041600           IF SQLCODE NOT = 0
041700              PERFORM 2840-CAMBIAR-DATOS-ERROR
041800              MOVE SQLCODE TO WS-ENC-CODE
041900              MOVE WS-ERROR-NCONTROL TO E-RAZON
042000              MOVE '2310' TO E-PARRAFO
042100              WRITE REG-ERROR
042200              MOVE 'S' TO WS-ERROR
042300           ELSE
042400              MOVE SALDO OF DCLCUENTA TO WS-SALDO-ACTUAL
042500           END-IF.
042600
042700       2320-GRABAR-SALDO-ORIGEN.
042800           EXEC SQL
042900                UPDATE ARCB.CUENTA
043000                SET SALDO = :WS-NUEVO-SALDO-ORIGEN
043100                WHERE ID_CUENTA = :DCLCUENTA.ID-CUENTA
043200           END-EXEC
043300           IF SQLCODE NOT = 0
043400              PERFORM 2840-CAMBIAR-DATOS-ERROR
043500              MOVE SQLCODE TO WS-ENC-CODE
043600              MOVE WS-ERROR-NCONTROL TO E-RAZON
043700              MOVE '2320' TO E-PARRAFO
043800              WRITE REG-ERROR
043900              MOVE 'S' TO WS-ERROR
044000           END-IF.
044100
044200      ******************************************************************
044300      * TRANSFERENCIA INTERNA: DEBITA ORIGEN Y ACREDITA DESTINO,       *
044400      * AMBAS CUENTAS PROPIAS DE ARCBANK.  ORIGEN Y DESTINO DEBEN      *
044500      * SER DISTINTOS.                                                 *
044600      ******************************************************************
044700       2400-PROC-INTERNA.
044800           IF REQ-ID-CUENTA-ORIGEN = REQ-ID-CUENTA-DESTINO
044900              PERFORM 2840-CAMBIAR-DATOS-ERROR
045000              MOVE 'ORIGEN Y DESTINO NO PUEDEN SER LA MISMA CUENTA'
045100                   TO E-RAZON
045200              MOVE '2400' TO E-PARRAFO
045300              WRITE REG-ERROR
045400              MOVE 'S' TO WS-ERROR
045500           ELSE
045600              PERFORM 2310-LEER-SALDO-ORIGEN
045700              IF WS-ERROR-N
045800                 COMPUTE WS-NUEVO-SALDO-ORIGEN ROUNDED =
045900                       WS-SALDO-ACTUAL - REQ-MONTO
046000                 IF WS-NUEVO-SALDO-ORIGEN < 0
046100                    PERFORM 2840-CAMBIAR-DATOS-ERROR
046200                    MOVE 'SALDO INSUFICIENTE' TO E-RAZON
046300                    MOVE '2401' TO E-PARRAFO
046400                    WRITE REG-ERROR
046500                    MOVE 'S' TO WS-ERROR
046600                 ELSE
046700                    PERFORM 2320-GRABAR-SALDO-ORIGEN
046800                 END-IF
046900              END-IF
047000              IF WS-ERROR-N
047100                 MOVE REQ-ID-CUENTA-ORIGEN TO ID-CUENTA-ORIGEN
047200                                               OF DCLTRANSACCION
047300                 MOVE WS-NUEVO-SALDO-ORIGEN TO SALDO-RESULTANTE
047400                                               OF DCLTRANSACCION
047500                 PERFORM 2210-LEER-SALDO-DESTINO
047600                 IF WS-ERROR-N
047700                    COMPUTE WS-NUEVO-SALDO-DESTINO ROUNDED =
047800                          WS-SALDO-ACTUAL + REQ-MONTO
047900                    PERFORM 2220-GRABAR-SALDO-DESTINO
048000                    MOVE REQ-ID-CUENTA-DESTINO TO ID-CUENTA-DESTINO
048100                                                  OF DCLTRANSACCION
048200                    MOVE WS-NUEVO-SALDO-DESTINO TO
048300                         SALDO-RESULTANTE-DESTINO OF DCLTRANSACCION
048400                    MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
048500                 END-IF
048600              END-IF
048700           END-IF.
048800
048900      ******************************************************************
049000      * TRANSFERENCIA SALIENTE/INTERBANCARIA: DEBITA ORIGEN, VALIDA    *
049100      * EL BANCO EXTERNO Y APRIETA MANOS CON EL SWITCH.  SI EL SWITCH  *
049200      * RECHAZA, NO RESPONDE, O AGOTA LOS 10 INTENTOS SIN TERMINAR,    *
049300      * SE REVIERTE EL DEBITO.                                         *
049400      ******************************************************************
049500       2500-PROC-SALIENTE.
049600           MOVE 'N' TO WS-SWITCH-RECHAZADO
049700           MOVE 'N' TO WS-SWITCH-TIMEOUT
049800           PERFORM 2510-VALIDAR-BANCO-EXTERNO
049900           IF WS-ERROR-N
050000              PERFORM 2310-LEER-SALDO-ORIGEN
050100           END-IF
050200           IF WS-ERROR-N
050300              COMPUTE WS-NUEVO-SALDO-ORIGEN ROUNDED =
050400                    WS-SALDO-ACTUAL - REQ-MONTO
050500              IF WS-NUEVO-SALDO-ORIGEN < 0
050600                 PERFORM 2840-CAMBIAR-DATOS-ERROR
050700                 MOVE 'SALDO INSUFICIENTE' TO E-RAZON
050800                 MOVE '2500' TO E-PARRAFO
050900                 WRITE REG-ERROR
051000                 MOVE 'S' TO WS-ERROR
051100              ELSE
051200                 PERFORM 2320-GRABAR-SALDO-ORIGEN
051300              END-IF
051400           END-IF
051500           IF WS-ERROR-N
051600              PERFORM 2520-APRETON-DE-MANOS
051700              IF WS-SWITCH-RECHAZADO-S
051800                 PERFORM 2530-REVERTIR-DEBITO
051900                 PERFORM 2840-CAMBIAR-DATOS-ERROR
052000                 MOVE WS-CODIGO-ISO TO E-RAZON
052100                 MOVE '2520' TO E-PARRAFO
052200                 WRITE REG-ERROR
052300                 MOVE 'S' TO WS-ERROR
052400              ELSE
052500                 MOVE REQ-ID-CUENTA-ORIGEN TO ID-CUENTA-ORIGEN
052600                                               OF DCLTRANSACCION
052700                 MOVE WS-NUEVO-SALDO-ORIGEN TO SALDO-RESULTANTE
052800                                               OF DCLTRANSACCION
052900                 MOVE REQ-CUENTA-EXTERNA TO CTAEXT-TEXT
053000                                              OF DCLTRANSACCION
053100                 MOVE REQ-ID-BANCO-EXTERNO TO BCOEXT-TEXT
053200                                                OF DCLTRANSACCION
053300                 IF WS-SWITCH-TIMEOUT-S
053400                    MOVE 'PENDIENTE' TO ESTADO OF DCLTRANSACCION
053500                 ELSE
053600                    MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
053700                 END-IF
053800              END-IF
053900           END-IF.
054000
054100       2510-VALIDAR-BANCO-EXTERNO.
054200           CALL WS-SVERBANC USING REQ-ID-BANCO-EXTERNO,
054300                WS-RESULTADO-BANCO
054400           IF WS-VERIFICAR-N
054500              PERFORM 2840-CAMBIAR-DATOS-ERROR
054600              MOVE 'AC04 - BANCO EXTERNO INEXISTENTE O DE BAJA'
054700                   TO E-RAZON
054800              MOVE '2510' TO E-PARRAFO
054900              WRITE REG-ERROR
055000              MOVE 'S' TO WS-ERROR
055100           END-IF.
055200
055300      ******************************************************************
055400      * ENVIAMOS LA TRANSFERENCIA AL SWITCH Y, SI LA RESPUESTA NO ES   *
055500      * FINAL, VOLVEMOS A CONSULTAR HASTA 10 VECES.  NO HAY ESPERA     *
055600      * REAL ENTRE INTENTOS: ES UN REINTENTO ACOTADO, NO UN SLEEP.     *
055700      ******************************************************************
055800       2520-APRETON-DE-MANOS.
055900           MOVE REFERENCIA-TEXT OF DCLTRANSACCION TO WS-DE-REFERENCIA
056000           MOVE REQ-CUENTA-EXTERNA TO WS-DE-CUENTA-EXTERNA
056100           MOVE REQ-ID-BANCO-EXTERNO TO WS-DE-BANCO-EXTERNO
056200           MOVE REQ-MONTO TO WS-DE-MONTO
056300           MOVE 1 TO WS-INTENTO-SWITCH
056400           PERFORM 2521-CONSULTAR-SWITCH
056500              UNTIL WS-SWITCH-COMPLETED OR WS-SWITCH-FAILED
056600                    OR WS-INTENTO-SWITCH > WS-MAX-INTENTOS
056700           IF WS-SWITCH-FAILED
056800              MOVE 'S' TO WS-SWITCH-RECHAZADO
056900           END-IF
057000           IF WS-SWITCH-PENDING AND WS-INTENTO-SWITCH > WS-MAX-INTENTOS
057100              MOVE 'S' TO WS-SWITCH-TIMEOUT
057200           END-IF.
057300
057400       2521-CONSULTAR-SWITCH.
057500           MOVE WS-INTENTO-SWITCH TO WS-DE-INTENTO
057600           CALL WS-SPSWTTRN USING WS-DATOS-ENVIO, WS-RESULTADO-SWITCH
057700           ADD 1 TO WS-INTENTO-SWITCH.
057800
057900       2530-REVERTIR-DEBITO.
058000           COMPUTE WS-NUEVO-SALDO-ORIGEN ROUNDED =
058100                 WS-NUEVO-SALDO-ORIGEN + REQ-MONTO
058200           PERFORM 2320-GRABAR-SALDO-ORIGEN.
058300
058400      ******************************************************************
058500      * TRANSFERENCIA ENTRANTE DIRECTA: ALTA DIRECTA DE UN CREDITO     *
058600      * TRANSFERENCIA_ENTRADA (NO PROVENIENTE DEL SWITCH; ESE CAMINO   *
058700      * LO CUBRE PDBENT).                                              *
058800      ******************************************************************
058900       2600-PROC-ENTRADA-DIRECTA.
059000           PERFORM 2210-LEER-SALDO-DESTINO
059100           IF WS-ERROR-N
059200              COMPUTE WS-NUEVO-SALDO-DESTINO ROUNDED =
059300                    WS-SALDO-ACTUAL + REQ-MONTO
059400              PERFORM 2220-GRABAR-SALDO-DESTINO
059500              MOVE REQ-ID-CUENTA-DESTINO TO ID-CUENTA-DESTINO
059600                                             OF DCLTRANSACCION
059700              MOVE WS-NUEVO-SALDO-DESTINO TO SALDO-RESULTANTE
059800                                             OF DCLTRANSACCION
059900              MOVE 'COMPLETADA' TO ESTADO OF DCLTRANSACCION
060000           END-IF.
060100
060200      ******************************************************************
060300      * GENERAMOS EL PROXIMO ID DE TRANSACCION (SECUENCIAL, DESDE 1    *
060400      * SI LA TABLA ESTA VACIA).                                       *
060500      ******************************************************************
060600       2800-GENERAR-ID-TRX.
060700           EXEC SQL
060800                SELECT MAX(ID_TRANSACCION)
060900                INTO :WS-SIGUIENTE-ID :IND-NULL
061000                FROM ARCB.TRANSACCION
061100           END-EXEC
061200           IF SQLCODE NOT = 0
061300              PERFORM 2840-CAMBIAR-DATOS-ERROR
061400              MOVE SQLCODE TO WS-ENC-CODE
061500              MOVE WS-ERROR-NCONTROL TO E-RAZON
061600              MOVE '2800' TO E-PARRAFO
061700              WRITE REG-ERROR
061800              MOVE 'S' TO WS-ERROR
061900           ELSE
062000              IF IND-NULL = -1
062100                 MOVE 1 TO WS-SIGUIENTE-ID
062200              ELSE
062300                 ADD 1 TO WS-SIGUIENTE-ID
062400              END-IF
062500              MOVE WS-SIGUIENTE-ID TO ID-TRANSACCION OF DCLTRANSACCION
062600           END-IF.
062700
062800      ******************************************************************
062900      * COMPLETAMOS LOS CAMPOS RESTANTES Y GRABAMOS LA TRANSACCION.    *
063000      ******************************************************************
063100       2850-INSERTAR-TRANSACCION.
063200           MOVE WS-TIPO-MAYUS TO TIPOPER-TEXT OF DCLTRANSACCION
063300           MOVE REQ-MONTO TO MONTO OF DCLTRANSACCION
063400           MOVE REQ-DESCRIPCION TO DESCRIP-TEXT OF DCLTRANSACCION
063500           IF REQ-CANAL = SPACES
063600              MOVE 'WEB' TO CANAL OF DCLTRANSACCION
063700           ELSE
063800              MOVE REQ-CANAL TO CANAL OF DCLTRANSACCION
063900           END-IF
064000           MOVE REQ-ID-SUCURSAL TO ID-SUCURSAL OF DCLTRANSACCION
064100           EXEC SQL
064200                INSERT INTO ARCB.TRANSACCION (
064300                  ID_TRANSACCION, REFERENCIA, TIPO_OPERACION,
064400                  ID_CUENTA_ORIGEN, ID_CUENTA_DESTINO, CUENTA_EXTERNA,
064500                  ID_BANCO_EXTERNO, MONTO, SALDO_RESULTANTE,
064600                  SALDO_RESULTANTE_DESTINO, DESCRIPCION, CANAL,
064700                  ID_SUCURSAL, ESTADO)
064800                VALUES (
064900                  :DCLTRANSACCION.ID-TRANSACCION,
065000                  :DCLTRANSACCION.REFERENCIA,
065100                  :DCLTRANSACCION.TIPO-OPERACION,
065200                  :DCLTRANSACCION.ID-CUENTA-ORIGEN,
065300                  :DCLTRANSACCION.ID-CUENTA-DESTINO,
065400                  :DCLTRANSACCION.CUENTA-EXTERNA,
065500                  :DCLTRANSACCION.ID-BANCO-EXTERNO,
065600                  :DCLTRANSACCION.MONTO,
065700                  :DCLTRANSACCION.SALDO-RESULTANTE,
065800                  :DCLTRANSACCION.SALDO-RESULTANTE-DESTINO,
065900                  :DCLTRANSACCION.DESCRIPCION,
066000                  :DCLTRANSACCION.CANAL,
066100                  :DCLTRANSACCION.ID-SUCURSAL,
066200                  :DCLTRANSACCION.ESTADO)
066300           END-EXEC
066400           IF SQLCODE NOT = 0
066500              PERFORM 2840-CAMBIAR-DATOS-ERROR
066600              MOVE SQLCODE TO WS-ENC-CODE
066700              MOVE WS-ERROR-NCONTROL TO E-RAZON
066800              MOVE '2850' TO E-PARRAFO
066900              WRITE REG-ERROR
067000              MOVE 'S' TO WS-ERROR
067100           END-IF.
067200
067300      ******************************************************************
067400      * CARGAMOS LA REFERENCIA Y EL TIPO DE OPERACION EN EL MENSAJE    *
067500      * QUE ESCRIBIREMOS EN EL REPORTE DE ERRORES.                     *
067600      ******************************************************************
067700       2840-CAMBIAR-DATOS-ERROR.
067800           MOVE REFERENCIA-TEXT OF DCLTRANSACCION TO E-REFERENCIA
067900           MOVE WS-TIPO-MAYUS TO E-TIPO-OPERACION.
068000
068100      ******************************************************************
068200      * ESCRIBIMOS LA LINEA DE AUDITORIA DE ESTA SOLICITUD, HAYA SIDO  *
068300      * POSTEADA O RECHAZADA.                                          *
068400      ******************************************************************
068500       2900-ESCRIBIR-AUDITORIA.
068600           MOVE ID-TRANSACCION OF DCLTRANSACCION TO A-ID-TRANSACCION
068700           MOVE REFERENCIA-TEXT OF DCLTRANSACCION TO A-REFERENCIA
068800           MOVE WS-TIPO-MAYUS TO A-TIPO-OPERACION
068900           MOVE REQ-MONTO TO A-MONTO
069000           MOVE SALDO-RESULTANTE OF DCLTRANSACCION
069100                TO A-SALDO-RESULTANTE
069200           MOVE ESTADO OF DCLTRANSACCION TO A-ESTADO
069300           WRITE REG-AUDITORIA.
069400
069500      ******************************************************************
069600      * PARRAFOS PARA CERRAR EL PROGRAMA.                              *
069700      ******************************************************************
069800       3000-END-PROGRAM.
069900           PERFORM 3100-ESCRIBIR-TOTAL
070000           CLOSE FICHERO-ENT
070100           CLOSE ERROR-FICH
070200           CLOSE AUDIT-FICH
070300           PERFORM 3300-STOP-PROGRAM.
070400
070500       3100-ESCRIBIR-TOTAL.
070600           MOVE SPACES TO REG-AUDITORIA
070700           MOVE 'TOTAL TRANSACCIONES PROCESADAS: ' TO A-REFERENCIA
070800           MOVE WS-CONTADOR-PROCESADAS TO A-ID-TRANSACCION
070900           WRITE REG-AUDITORIA.
071000
071100       3300-STOP-PROGRAM.
071200           STOP RUN.
