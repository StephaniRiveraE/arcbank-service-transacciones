000100      ******************************************************************
000200      * PROGRAM-ID. VERBANC                                           *
000300      * AUTHOR.     M. GOMEZ                                          *
000400      * INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO        *
000500      * DATE-WRITTEN. 2003-09-30                                      *
000600      * DATE-COMPILED.                                                *
000700      * SECURITY.   CONFIDENCIAL - USO INTERNO ARCBANK                *
000800      ******************************************************************
000900      * SUBPROGRAMA QUE VERIFICA SI EL BANCO EXTERNO INFORMADO EN     *
001000      * UNA TRANSFERENCIA SALIENTE EXISTE EN EL CATALOGO DE BANCOS    *
001100      * HABILITADOS PARA OPERAR A TRAVES DEL SWITCH Y DEVUELVE SU     *
001200      * RAZON SOCIAL PARA EL LISTADO DE AUDITORIA.  NACIO COMO        *
001300      * VERIBCO (VERIFICACION DE CBU/BANCO) Y SE ADAPTO AL ESQUEMA    *
001400      * DE BANCO EXTERNO DEL SWITCH INTERBANCARIO.                    *
001500      ******************************************************************
001600      * HISTORIAL DE CAMBIOS.                                         *
001700      *   03/09/30  MGOMEZ  VERSION ORIGINAL (VERIBCO)                *
001800      *   03/12/11  RCANT   DISPLAY DE DIAGNOSTICO EN 0300            *
002000      *   04/01/15  MGOMEZ  CONTEMPLA BANCOS DADOS DE BAJA             *
002100      *                     (ESTADO-BANCO = 'B') COMO NO VALIDOS      *
002200      *   06/07/19  JPEREZ  RENOMBRADO VERBANC; BIC DE 10 A 11 POS.    *
002300      *   09/02/25  JPEREZ  TRIM DEL BIC DE ENTRADA ANTES DE BUSCAR    *
002400      ******************************************************************
002500       IDENTIFICATION DIVISION.
002600       PROGRAM-ID. VERBANC.
002700       AUTHOR. M. GOMEZ.
002800       INSTALLATION. ARCBANK - DEPTO DESARROLLO MEDIOS DE PAGO.
002900       DATE-WRITTEN. 2003-09-30.
003000       DATE-COMPILED.
003100       SECURITY. CONFIDENCIAL - USO INTERNO ARCBANK.
003200
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700
003800       DATA DIVISION.
003900       WORKING-STORAGE SECTION.
004000
004100      * HABILITAMOS VARIABLES DE DB2.
004200           EXEC SQL INCLUDE SQLCA END-EXEC.
004300           EXEC SQL INCLUDE ARCBCO END-EXEC.
004400
004500       77 WS-BIC-TRIM              PIC X(11).
004600       77 WS-LONGITUD-BIC          PIC S9(4) USAGE COMP.
004610
004620      * VISTA PARTIDA DEL BIC PARA EL DISPLAY DE DIAGNOSTICO: LOS
004630      * PRIMEROS 4 SON EL CODIGO DE BANCO, EL RESTO SUCURSAL/PAIS.
004640       01 WS-BIC-PARTIDO REDEFINES WS-BIC-TRIM.
004650          05 WS-BIC-COD-BANCO      PIC X(04).
004660          05 WS-BIC-RESTO          PIC X(06).
004670          05 FILLER                PIC X(01).
004700
004800       LINKAGE SECTION.
004900       01 LN-BANCO-EXTERNO         PIC X(10).

004910      * VISTA PARTIDA DEL BIC TAL COMO LO RECIBIMOS DEL LLAMADOR.
004920       01 LN-BANCO-EXTERNO-R REDEFINES LN-BANCO-EXTERNO.
004930          05 LN-BE-COD-BANCO       PIC X(04).
004940          05 LN-BE-RESTO           PIC X(05).
004950          05 FILLER                PIC X(01).
005000
005100       01 LN-RESULTADO-BANCO.
005200          05 LN-VERIFICAR          PIC X.
005300             88 LN-VERIFICAR-S     VALUE 'S'.
005400             88 LN-VERIFICAR-N     VALUE 'N'.
005450          05 LN-DESC-BANCO         PIC X(50).
005480          05 FILLER                PIC X(01).

005510      * VISTA PLANA DEL RESULTADO PARA LOGUEARLO DE UN SOLO MOVE.
005520       01 LN-RESULTADO-BANCO-TXT REDEFINES LN-RESULTADO-BANCO
005530                                  PIC X(51).
005600
005700       PROCEDURE DIVISION USING LN-BANCO-EXTERNO, LN-RESULTADO-BANCO.
005800
005900       0100-PROGRAMA-PRINCIPAL.
006000           MOVE 'S' TO LN-VERIFICAR
006100           MOVE SPACES TO LN-DESC-BANCO
006200           MOVE LN-BANCO-EXTERNO TO WS-BIC-TRIM
006300           PERFORM 0200-V-FORMATO
006400           IF LN-VERIFICAR-S
006500              PERFORM 0300-V-EXISTENCIA
006550           END-IF
006600           PERFORM 0400-RETORNAR-PROGRAMA.
006700
006800      ******************************************************************
006900      * EL BANCO EXTERNO DEBE VENIR INFORMADO (NO BLANCO) PARA PODER   *
007000      * ENVIAR LA TRANSFERENCIA AL SWITCH.                             *
007100      ******************************************************************
007200       0200-V-FORMATO.
007300           IF WS-BIC-TRIM = SPACES
007400              MOVE 'N' TO LN-VERIFICAR
007500           END-IF.
007600
007700      ******************************************************************
007800      * BUSCAMOS EL BANCO EN EL CATALOGO Y EXIGIMOS QUE ESTE           *
007900      * HABILITADO (NO DE BAJA) PARA DEVOLVER SU RAZON SOCIAL.         *
008000      ******************************************************************
008100       0300-V-EXISTENCIA.
008200           MOVE WS-BIC-TRIM TO ID-BANCO-EXT OF DCLBANCOEXT
008300           EXEC SQL
008400                SELECT DESCRIPCION_BCO, ESTADO_BANCO
008500                INTO :DCLBANCOEXT.DESCRIPCION-BCO,
008600                     :DCLBANCOEXT.ESTADO-BANCO
008700                FROM ARCB.BANCO_EXTERNO
008800                WHERE ID_BANCO_EXT = :DCLBANCOEXT.ID-BANCO-EXT
008900           END-EXEC
009000           IF SQLCODE = 100
009100              DISPLAY 'VERBANC: BANCO EXTERNO INEXISTENTE ' WS-BIC-TRIM
009200              MOVE 'N' TO LN-VERIFICAR
009300           ELSE
009400              IF SQLCODE NOT = 0
009500                 DISPLAY 'VERBANC: ERROR SQLCODE ' SQLCODE
009600                 MOVE 'N' TO LN-VERIFICAR
009700              ELSE
009800                 IF BANCO-DE-BAJA OF DCLBANCOEXT
009900                    DISPLAY 'VERBANC: BANCO DE BAJA ' WS-BIC-TRIM
010000                    MOVE 'N' TO LN-VERIFICAR
010100                 ELSE
010200                    MOVE DESCBCO-TEXT OF DCLBANCOEXT TO LN-DESC-BANCO
010300                 END-IF
010400              END-IF
010500           END-IF.
010600
010700       0400-RETORNAR-PROGRAMA.
010800           EXIT PROGRAM.
