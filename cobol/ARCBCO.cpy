000100******************************************************************
000200*    DCLGEN TABLE(ARCB.BANCO_EXTERNO)                             *
000300*    LIBRARY(ARCB.DCLGEN.COPYLIB) COBOL STRUCTURE(DCLBANCOEXT)    *
000400*    CATALOGO DE BANCOS EXTERNOS HABILITADOS PARA OPERAR A       *
000500*    TRAVES DEL SWITCH INTERBANCARIO.  SE CONSULTA ANTES DE      *
000600*    ENVIAR UNA TRANSFERENCIA SALIENTE.                          *
000700******************************************************************
000800*    03/09/30  MGOMEZ  PRIMERA VERSION (NACE CON EL SWITCH)       *
000900*    04/01/15  MGOMEZ  AGREGADO ESTADO-BANCO (HABILITADO/BAJA)    *
001000*    05/06/02  JPEREZ  AGREGADO BIC-BANCO                        *
001100******************************************************************
001200     01 DCLBANCOEXT.
001300        10 ID-BANCO-EXT             PIC X(10).
001400        10 BIC-BANCO                PIC X(11).
001500        10 DESCRIPCION-BCO.
001600           49 DESCBCO-LEN           PIC S9(4) USAGE COMP.
001700           49 DESCBCO-TEXT          PIC X(50).
001800        10 ESTADO-BANCO             PIC X(01).
001900           88 BANCO-HABILITADO      VALUE 'H'.
002000           88 BANCO-DE-BAJA         VALUE 'B'.
002100*       VISTA ALTERNATIVA DEL BIC: PREFIJO DE BANCO (4) + PAIS (2)
002200*       + PLAZA (2) + SUFIJO DE SUCURSAL (3), PARA VALIDACIONES
002300*       QUE SOLO MIRAN EL PREFIJO DE BANCO.
002400        10 BIC-BANCO-R REDEFINES BIC-BANCO.
002500           15 BIC-PREFIJO-BANCO     PIC X(04).
002600           15 BIC-PAIS              PIC X(02).
002700           15 BIC-PLAZA             PIC X(02).
002800           15 BIC-SUFIJO            PIC X(03).
002900        10 FILLER                   PIC X(05).
